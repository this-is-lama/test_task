000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                    USGDRV0O
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                    USGDRV0O
000300?SEARCH  =TALLIB                                                    USGDRV0O
000400?SEARCH  =ASC2EBC                                                   USGDRV0O
000500?SEARCH  =EBC2ASC                                                   USGDRV0O
000600                                                                    USGDRV0O
000700* Sourcesafe-Module                                                 USGDRV0O
000800?SEARCH  =SSFUSG0                                                   USGDRV0O
000900                                                                    USGDRV0O
001000?NOLMAP, SYMBOLS, INSPECT                                           USGDRV0O
001100?SAVE ALL                                                           USGDRV0O
001200?SAVEABEND                                                          USGDRV0O
001300?LINES 66                                                           USGDRV0O
001400?CHECK 3                                                            USGDRV0O
001500                                                                    USGDRV0O
001600 IDENTIFICATION DIVISION.                                           USGDRV0O
001700                                                                    USGDRV0O
001800 PROGRAM-ID. USGDRV0O.                                              USGDRV0O
001900                                                                    USGDRV0O
002000 AUTHOR. K LINDQUIST.                                               USGDRV0O
002100                                                                    USGDRV0O
002200 INSTALLATION. SSF DATA PROCESSING - TELEPHONY BILLING GROUP.       USGDRV0O
002300                                                                    USGDRV0O
002400 DATE-WRITTEN. 1989-06-19.                                          USGDRV0O
002500                                                                    USGDRV0O
002600 DATE-COMPILED.                                                     USGDRV0O
002700                                                                    USGDRV0O
002800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                USGDRV0O
002900                                                                    USGDRV0O
003000*****************************************************************   USGDRV0O
003100* Letzte Aenderung :: 2003-11-20                                    USGDRV0O
003200* Letzte Version   :: G.02.02                                       USGDRV0O
003300* Kurzbeschreibung :: Treiber fuer SSF-Modul SSFUSG0M (Usage Data   USGDRV0O
003400* Kurzbeschreibung :: Report - Gespraechsminuten je Teilnehmer)     USGDRV0O
003500* Auftrag          :: SSFNEW-071 / SSFNEW-118 / SSFNEW-204          USGDRV0O
003600*                                                                   USGDRV0O
003700* Aenderungen (Version und Datum in Variable K-VERSION aendern)     USGDRV0O
003800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!   USGDRV0O
003900*----------------------------------------------------------------*  USGDRV0O
004000* Vers.   | Datum      | von | Kommentar                        *   USGDRV0O
004100*---------|------------|-----|----------------------------------*   USGDRV0O
004200* G.00.00 | 1989-06-19 | kl  | Neuerstellung fuer USGRPT         *  USGDRV0O
004300* G.01.00 | 1996-07-30 | tw  | Startup-Text um Monatsangabe      *  USGDRV0O
004400*         |            |     | erweitert (Auftrag SSFNEW-071)   *   USGDRV0O
004500* G.02.00 | 1998-09-14 | js  | Jahr-2000: keine Aenderung noetig,*  USGDRV0O
004600*         |            |     | Datumsfilter liegt im Fachmodul  *   USGDRV0O
004700* G.02.01 | 2001-05-09 | dm  | Auftrag SSFNEW-118: zweiter       *  USGDRV0O
004800*         |            |     | Startparameter fuer Modus "A"    *   USGDRV0O
004900* G.02.02 | 2003-11-20 | dm  | Auftrag SSFNEW-204: Abbruch-      *  USGDRV0O
005000*         |            |     | Meldung bei ungueltiger MSISDN    *  USGDRV0O
005100*----------------------------------------------------------------*  USGDRV0O
005200*                                                                   USGDRV0O
005300* Programmbeschreibung                                              USGDRV0O
005400* --------------------                                              USGDRV0O
005500* Liest CDR-FILE (Call Detail Records, 61 Byte fest) sequentiell    USGDRV0O
005600* und ruft je Satz CALL "SSFUSG0M" USING LINK-REC auf, damit        USGDRV0O
005700* Fachmodul SSFUSG0M die Gespraechsdauer klassifiziert und je       USGDRV0O
005800* MSISDN aufsummiert. Startparameter (Modus, MSISDN, CCYYMM)        USGDRV0O
005900* kommen ueber GETSTARTUPTEXT:                                      USGDRV0O
006000*     "S msisdn"        Einzel-Teilnehmer, alle Monate              USGDRV0O
006100*     "S msisdn ccyymm" Einzel-Teilnehmer, ein Kalendermonat        USGDRV0O
006200*     "A ccyymm"        alle Teilnehmer eines Kalendermonats        USGDRV0O
006300* Am Ende wird UDR-FILE (27 Byte, ein Satz je MSISDN) erst dann     USGDRV0O
006400* eroeffnet, wenn mindestens eine Ergebniszeile vorliegt -- bei     USGDRV0O
006500* Null Treffern entsteht kein UDR-FILE (siehe B090-ENDE).           USGDRV0O
006600*                                                                   USGDRV0O
006700******************************************************************  USGDRV0O
006800                                                                    USGDRV0O
006900 ENVIRONMENT DIVISION.                                              USGDRV0O
007000 CONFIGURATION SECTION.                                             USGDRV0O
007100 SPECIAL-NAMES.                                                     USGDRV0O
007200     SWITCH-15 IS ANZEIGE-VERSION                                   USGDRV0O
007300         ON STATUS IS SHOW-VERSION                                  USGDRV0O
007400     CLASS ALPHNUM IS "0123456789"                                  USGDRV0O
007500                      "abcdefghijklmnopqrstuvwxyz"                  USGDRV0O
007600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                  USGDRV0O
007700                      " .,;-_!$%&/=*+".                             USGDRV0O
007800                                                                    USGDRV0O
007900 INPUT-OUTPUT SECTION.                                              USGDRV0O
008000 FILE-CONTROL.                                                      USGDRV0O
008100     SELECT CDR-FILE      ASSIGN TO "CDRFILE"                       USGDRV0O
008200                           ORGANIZATION IS SEQUENTIAL               USGDRV0O
008300                           FILE STATUS  IS FILE-STATUS.             USGDRV0O
008400     SELECT UDR-FILE      ASSIGN TO "UDRFILE"                       USGDRV0O
008500                           ORGANIZATION IS SEQUENTIAL               USGDRV0O
008600                           FILE STATUS  IS FILE-STATUS.             USGDRV0O
008700                                                                    USGDRV0O
008800 DATA DIVISION.                                                     USGDRV0O
008900 FILE SECTION.                                                      USGDRV0O
009000 FD  CDR-FILE                                                       USGDRV0O
009100     LABEL RECORD IS STANDARD.                                      USGDRV0O
009200     COPY SSFCDRD OF "=SSFCPYLB".                                   USGDRV0O
009300                                                                    USGDRV0O
009400 FD  UDR-FILE                                                       USGDRV0O
009500     LABEL RECORD IS STANDARD.                                      USGDRV0O
009600     COPY SSFUDRD OF "=SSFCPYLB".                                   USGDRV0O
009700                                                                    USGDRV0O
009800 WORKING-STORAGE SECTION.                                           USGDRV0O
009900*----------------------------------------------------------------*  USGDRV0O
010000* Modul-Eyecatcher und Meldungszeile: eigenstaendige 77-Felder am   USGDRV0O
010100* Kopf des Working-Storage, wie in diesem Treiber seit jeher        USGDRV0O
010200* gefuehrt                                                          USGDRV0O
010300*----------------------------------------------------------------*  USGDRV0O
010400 77          K-MODUL          PIC X(08)   VALUE "USGDRV0O".         USGDRV0O
010500 77          ZEILE            PIC X(80).                            USGDRV0O
010600                                                                    USGDRV0O
010700*----------------------------------------------------------------*  USGDRV0O
010800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                     USGDRV0O
010900*----------------------------------------------------------------*  USGDRV0O
011000 01          COMP-FELDER.                                           USGDRV0O
011100     05      C4-ANZ              PIC S9(04) COMP.                   USGDRV0O
011200     05      C9-CDR-READ         PIC S9(09) COMP VALUE ZERO.        USGDRV0O
011300     05      C9-UDR-WRITTEN      PIC S9(09) COMP VALUE ZERO.        USGDRV0O
011400     05      FILLER              PIC X(01).                         USGDRV0O
011500                                                                    USGDRV0O
011600*----------------------------------------------------------------*  USGDRV0O
011700* Display-Felder: Praefix D                                         USGDRV0O
011800*----------------------------------------------------------------*  USGDRV0O
011900 01          DISPLAY-FELDER.                                        USGDRV0O
012000     05      D-NUM4              PIC -9(04).                        USGDRV0O
012100     05      D-NUM9              PIC  9(09).                        USGDRV0O
012200     05      FILLER              PIC X(01).                         USGDRV0O
012300                                                                    USGDRV0O
012400*----------------------------------------------------------------*  USGDRV0O
012500* Felder mit konstantem Inhalt: Praefix K                           USGDRV0O
012600*----------------------------------------------------------------*  USGDRV0O
012700 01          KONSTANTE-FELDER.                                      USGDRV0O
012800     05      K-VERSION        PIC X(08)   VALUE "G.02.02 ".         USGDRV0O
012900     05      FILLER           PIC X(01).                            USGDRV0O
013000                                                                    USGDRV0O
013100*----------------------------------------------------------------*  USGDRV0O
013200* Conditional-Felder                                                USGDRV0O
013300*----------------------------------------------------------------*  USGDRV0O
013400 01          SCHALTER.                                              USGDRV0O
013500     05      PRG-STATUS          PIC 9.                             USGDRV0O
013600          88 PRG-OK                          VALUE ZERO.            USGDRV0O
013700          88 PRG-NOK                         VALUE 1 THRU 9.        USGDRV0O
013800          88 PRG-ABBRUCH                     VALUE 2.               USGDRV0O
013900     05      PRG-NODATA          PIC X.                             USGDRV0O
014000          88 PRG-NO-USAGE-FOUND              VALUE "Y".             USGDRV0O
014100     05      FILE-STATUS         PIC X(02).                         USGDRV0O
014200          88 FILE-OK                         VALUE "00".            USGDRV0O
014300          88 FILE-EOF                        VALUE "10".            USGDRV0O
014400     05      REC-STAT REDEFINES FILE-STATUS.                        USGDRV0O
014500          10 REC-STAT-1          PIC X(01).                         USGDRV0O
014600          10 REC-STAT-2          PIC X(01).                         USGDRV0O
014700     05      FILE-NOK REDEFINES FILE-STATUS  PIC X(02).             USGDRV0O
014800     05      UDR-FILE-OPEN-FLAG  PIC X(01) VALUE "N".               USGDRV0O
014900          88 UDR-FILE-IS-OPEN                VALUE "Y".             USGDRV0O
015000     05      CDR-EOF-FLAG        PIC X(01) VALUE "N".               USGDRV0O
015100          88 CDR-AT-EOF                      VALUE "Y".             USGDRV0O
015200     05      FILLER              PIC X(01).                         USGDRV0O
015300                                                                    USGDRV0O
015400*----------------------------------------------------------------*  USGDRV0O
015500* weitere Arbeitsfelder                                             USGDRV0O
015600*----------------------------------------------------------------*  USGDRV0O
015700 01          WORK-FELDER.                                           USGDRV0O
015800     05      W-RUN-MODE          PIC X(01).                         USGDRV0O
015900     05      W-RUN-MSISDN        PIC X(11).                         USGDRV0O
016000     05      W-RUN-CCYYMM        PIC X(06).                         USGDRV0O
016100     05      W-RUN-CCYYMM-R REDEFINES W-RUN-CCYYMM.                 USGDRV0O
016200         10  W-RUN-CCYY      PIC 9(04).                             USGDRV0O
016300         10  W-RUN-MM        PIC 9(02).                             USGDRV0O
016400     05      W-RUN-MONTH-PRESENT PIC X(01).                         USGDRV0O
016500     05      FILLER              PIC X(01).                         USGDRV0O
016600                                                                    USGDRV0O
016700*----------------------------------------------------------------*  USGDRV0O
016800* Uebergabebereich fuer CALL "SSFUSG0M" -- Aufbau identisch zum     USGDRV0O
016900* LINKAGE SECTION-Bild in SSFUSG0M (siehe dort)                     USGDRV0O
017000*----------------------------------------------------------------*  USGDRV0O
017100 01     LINK-REC.                                                   USGDRV0O
017200    05  LINK-HDR.                                                   USGDRV0O
017300     10 LINK-CMD                 PIC X(02).                         USGDRV0O
017400     10 LINK-RC                  PIC S9(04) COMP.                   USGDRV0O
017500    05  LINK-DATA.                                                  USGDRV0O
017600     10 LINK-MODE                PIC X(01).                         USGDRV0O
017700     10 LINK-MSISDN-FILTER       PIC X(11).                         USGDRV0O
017800     10 LINK-MONTH-FILTER        PIC X(06).                         USGDRV0O
017900     10 LINK-MONTH-PRESENT       PIC X(01).                         USGDRV0O
018000     10 LINK-IN-CDR.                                                USGDRV0O
018100        15 LINK-IN-CALL-TYPE     PIC X(02).                         USGDRV0O
018200        15 LINK-IN-PHONE-ONE     PIC X(11).                         USGDRV0O
018300        15 LINK-IN-PHONE-TWO     PIC X(11).                         USGDRV0O
018400        15 LINK-IN-START-CCYYMMDD    PIC 9(08).                     USGDRV0O
018500        15 LINK-IN-START-HHMMSS      PIC 9(06).                     USGDRV0O
018600        15 LINK-IN-END-CCYYMMDD      PIC 9(08).                     USGDRV0O
018700        15 LINK-IN-END-HHMMSS        PIC 9(06).                     USGDRV0O
018800     10 LINK-OUT-UDR.                                               USGDRV0O
018900        15 LINK-OUT-MSISDN              PIC X(11).                  USGDRV0O
019000        15 LINK-OUT-INCOMING-HOURS      PIC 9(04).                  USGDRV0O
019100        15 LINK-OUT-INCOMING-MINUTES    PIC 9(02).                  USGDRV0O
019200        15 LINK-OUT-INCOMING-SECONDS    PIC 9(02).                  USGDRV0O
019300        15 LINK-OUT-OUTGOING-HOURS      PIC 9(04).                  USGDRV0O
019400        15 LINK-OUT-OUTGOING-MINUTES    PIC 9(02).                  USGDRV0O
019500        15 LINK-OUT-OUTGOING-SECONDS    PIC 9(02).                  USGDRV0O
019600     10 LINK-EOT                  PIC X(01).                        USGDRV0O
019700     10 FILLER                   PIC X(01).                         USGDRV0O
019800                                                                    USGDRV0O
019900*----------------------------------------------------------------*  USGDRV0O
020000* Startup-Text: "S msisdn [ccyymm]"  oder  "A ccyymm"               USGDRV0O
020100*----------------------------------------------------------------*  USGDRV0O
020200 01          STUP-PARAMETER.                                        USGDRV0O
020300     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.        USGDRV0O
020400     05      STUP-PORTION        PIC  X(30) VALUE "STRING".         USGDRV0O
020500     05      STUP-TEXT           PIC X(64).                         USGDRV0O
020600     05      FILLER              PIC X(01).                         USGDRV0O
020700                                                                    USGDRV0O
020800 01          STUP-CONTENT-DECOMPOSE.                                USGDRV0O
020900     05      STUP-MODE           PIC X(01)  VALUE SPACES.           USGDRV0O
021000     05      STUP-TOK2           PIC X(11)  VALUE SPACES.           USGDRV0O
021100     05      STUP-TOK3           PIC X(06)  VALUE SPACES.           USGDRV0O
021200     05      FILLER              PIC X(01).                         USGDRV0O
021300                                                                    USGDRV0O
021400 EXTENDED-STORAGE SECTION.                                          USGDRV0O
021500                                                                    USGDRV0O
021600                                                                    USGDRV0O
021700 PROCEDURE DIVISION.                                                USGDRV0O
021800******************************************************************  USGDRV0O
021900* Steuerungs-Section                                                USGDRV0O
022000******************************************************************  USGDRV0O
022100 A100-STEUERUNG SECTION.                                            USGDRV0O
022200 A100-00.                                                           USGDRV0O
022300     IF  SHOW-VERSION                                               USGDRV0O
022400         DISPLAY K-MODUL " Version: " K-VERSION                     USGDRV0O
022500         STOP RUN                                                   USGDRV0O
022600     END-IF                                                         USGDRV0O
022700                                                                    USGDRV0O
022800     PERFORM B000-VORLAUF                                           USGDRV0O
022900                                                                    USGDRV0O
023000     IF  PRG-ABBRUCH                                                USGDRV0O
023100         CONTINUE                                                   USGDRV0O
023200     ELSE                                                           USGDRV0O
023300         PERFORM B100-VERARBEITUNG                                  USGDRV0O
023400     END-IF                                                         USGDRV0O
023500                                                                    USGDRV0O
023600     PERFORM B090-ENDE                                              USGDRV0O
023700     STOP RUN                                                       USGDRV0O
023800     .                                                              USGDRV0O
023900 A100-99.                                                           USGDRV0O
024000     EXIT.                                                          USGDRV0O
024100                                                                    USGDRV0O
024200******************************************************************  USGDRV0O
024300* Vorlauf: Parameter holen, CDR-FILE eroeffnen, Fachmodul           USGDRV0O
024400* initialisieren                                                    USGDRV0O
024500******************************************************************  USGDRV0O
024600 B000-VORLAUF SECTION.                                              USGDRV0O
024700 B000-00.                                                           USGDRV0O
024800     PERFORM C000-INIT                                              USGDRV0O
024900     PERFORM P100-GETSTARTUPTEXT                                    USGDRV0O
025000                                                                    USGDRV0O
025100     IF  PRG-ABBRUCH                                                USGDRV0O
025200         EXIT SECTION                                               USGDRV0O
025300     END-IF                                                         USGDRV0O
025400                                                                    USGDRV0O
025500     PERFORM F100-OPEN-CDRFILE                                      USGDRV0O
025600                                                                    USGDRV0O
025700     IF  PRG-ABBRUCH                                                USGDRV0O
025800         EXIT SECTION                                               USGDRV0O
025900     END-IF                                                         USGDRV0O
026000                                                                    USGDRV0O
026100     MOVE "IN"                TO LINK-CMD                           USGDRV0O
026200     MOVE W-RUN-MODE          TO LINK-MODE                          USGDRV0O
026300     MOVE W-RUN-MSISDN        TO LINK-MSISDN-FILTER                 USGDRV0O
026400     MOVE W-RUN-CCYYMM        TO LINK-MONTH-FILTER                  USGDRV0O
026500     MOVE W-RUN-MONTH-PRESENT TO LINK-MONTH-PRESENT                 USGDRV0O
026600     CALL "SSFUSG0M"          USING LINK-REC                        USGDRV0O
026700                                                                    USGDRV0O
026800     IF LINK-RC = 2                                                 USGDRV0O
026900        DISPLAY "USGDRV0O: MSISDN-Filter ungueltig - Abbruch"       USGDRV0O
027000        SET PRG-ABBRUCH TO TRUE                                     USGDRV0O
027100     END-IF                                                         USGDRV0O
027200     .                                                              USGDRV0O
027300 B000-99.                                                           USGDRV0O
027400     EXIT.                                                          USGDRV0O
027500                                                                    USGDRV0O
027600******************************************************************  USGDRV0O
027700* Verarbeitung: CDR-FILE lesen, je Satz an SSFUSG0M weiterreichen   USGDRV0O
027800******************************************************************  USGDRV0O
027900 B100-VERARBEITUNG SECTION.                                         USGDRV0O
028000 B100-00.                                                           USGDRV0O
028100     PERFORM D100-READ-CDR                                          USGDRV0O
028200     PERFORM B105-VERARBEITE-SATZ                                   USGDRV0O
028300        UNTIL CDR-AT-EOF OR PRG-ABBRUCH                             USGDRV0O
028400     .                                                              USGDRV0O
028500 B100-99.                                                           USGDRV0O
028600     EXIT.                                                          USGDRV0O
028700                                                                    USGDRV0O
028800******************************************************************  USGDRV0O
028900* Ein CDR-Satz an SSFUSG0M weiterreichen und naechsten Satz lesen   USGDRV0O
029000******************************************************************  USGDRV0O
029100 B105-VERARBEITE-SATZ SECTION.                                      USGDRV0O
029200 B105-00.                                                           USGDRV0O
029300        ADD 1 TO C9-CDR-READ                                        USGDRV0O
029400        MOVE "PR"               TO LINK-CMD                         USGDRV0O
029500        MOVE CDR-CALL-TYPE      TO LINK-IN-CALL-TYPE                USGDRV0O
029600        MOVE CDR-PHONE-ONE      TO LINK-IN-PHONE-ONE                USGDRV0O
029700        MOVE CDR-PHONE-TWO      TO LINK-IN-PHONE-TWO                USGDRV0O
029800        MOVE CDR-START-DATE     TO LINK-IN-START-CCYYMMDD           USGDRV0O
029900        MOVE CDR-START-TIME     TO LINK-IN-START-HHMMSS             USGDRV0O
030000        MOVE CDR-END-DATE       TO LINK-IN-END-CCYYMMDD             USGDRV0O
030100        MOVE CDR-END-TIME       TO LINK-IN-END-HHMMSS               USGDRV0O
030200        CALL "SSFUSG0M"         USING LINK-REC                      USGDRV0O
030300                                                                    USGDRV0O
030400        IF LINK-RC = 9999                                           USGDRV0O
030500           DISPLAY "USGDRV0O: Abbruch aus SSFUSG0M bei Satz ",      USGDRV0O
030600                   C9-CDR-READ                                      USGDRV0O
030700           SET PRG-ABBRUCH TO TRUE                                  USGDRV0O
030800        ELSE                                                        USGDRV0O
030900           PERFORM D100-READ-CDR                                    USGDRV0O
031000        END-IF                                                      USGDRV0O
031100     .                                                              USGDRV0O
031200 B105-99.                                                           USGDRV0O
031300     EXIT.                                                          USGDRV0O
031400                                                                    USGDRV0O
031500******************************************************************  USGDRV0O
031600* Ende: Ergebniszeilen ernten, UDR-FILE schreiben, Abschluss        USGDRV0O
031700******************************************************************  USGDRV0O
031800 B090-ENDE SECTION.                                                 USGDRV0O
031900 B090-00.                                                           USGDRV0O
032000     CLOSE CDR-FILE                                                 USGDRV0O
032100                                                                    USGDRV0O
032200     IF NOT PRG-ABBRUCH                                             USGDRV0O
032300        PERFORM E100-HARVEST-AND-WRITE                              USGDRV0O
032400     END-IF                                                         USGDRV0O
032500                                                                    USGDRV0O
032600     IF UDR-FILE-IS-OPEN                                            USGDRV0O
032700        CLOSE UDR-FILE                                              USGDRV0O
032800     END-IF                                                         USGDRV0O
032900                                                                    USGDRV0O
033000     IF PRG-ABBRUCH                                                 USGDRV0O
033100        DISPLAY ">>> ABBRUCH !!! <<<"                               USGDRV0O
033200     ELSE                                                           USGDRV0O
033300        STRING "CDR-FILE Saetze gelesen : " DELIMITED BY SIZE,      USGDRV0O
033400               C9-CDR-READ                  DELIMITED BY SIZE       USGDRV0O
033500        INTO ZEILE                                                  USGDRV0O
033600        DISPLAY ZEILE                                               USGDRV0O
033700        MOVE SPACES TO ZEILE                                        USGDRV0O
033800                                                                    USGDRV0O
033900        STRING "UDR-FILE Saetze geschr. : " DELIMITED BY SIZE,      USGDRV0O
034000               C9-UDR-WRITTEN               DELIMITED BY SIZE       USGDRV0O
034100        INTO ZEILE                                                  USGDRV0O
034200        DISPLAY ZEILE                                               USGDRV0O
034300        MOVE SPACES TO ZEILE                                        USGDRV0O
034400                                                                    USGDRV0O
034500        IF PRG-NO-USAGE-FOUND                                       USGDRV0O
034600           DISPLAY "USGDRV0O: keine Nutzung gefunden - kein UDR"    USGDRV0O
034700        END-IF                                                      USGDRV0O
034800     END-IF                                                         USGDRV0O
034900     .                                                              USGDRV0O
035000 B090-99.                                                           USGDRV0O
035100     EXIT.                                                          USGDRV0O
035200                                                                    USGDRV0O
035300******************************************************************  USGDRV0O
035400* Initialisierung von Feldern und Strukturen                        USGDRV0O
035500******************************************************************  USGDRV0O
035600 C000-INIT SECTION.                                                 USGDRV0O
035700 C000-00.                                                           USGDRV0O
035800     INITIALIZE SCHALTER                                            USGDRV0O
035900     MOVE "N" TO UDR-FILE-OPEN-FLAG                                 USGDRV0O
036000     MOVE "N" TO CDR-EOF-FLAG                                       USGDRV0O
036100     MOVE ZERO TO C9-CDR-READ                                       USGDRV0O
036200     MOVE ZERO TO C9-UDR-WRITTEN                                    USGDRV0O
036300     .                                                              USGDRV0O
036400 C000-99.                                                           USGDRV0O
036500     EXIT.                                                          USGDRV0O
036600                                                                    USGDRV0O
036700******************************************************************  USGDRV0O
036800* Startparameter auswerten: "S msisdn [ccyymm]" oder "A ccyymm"     USGDRV0O
036900* (Auftrag SSFNEW-118 - zweiter Modus "A" ergaenzt)                 USGDRV0O
037000******************************************************************  USGDRV0O
037100 C120-VALIDATE-PARAMETERS SECTION.                                  USGDRV0O
037200 C120-00.                                                           USGDRV0O
037300     MOVE STUP-MODE TO W-RUN-MODE                                   USGDRV0O
037400                                                                    USGDRV0O
037500     EVALUATE W-RUN-MODE                                            USGDRV0O
037600        WHEN "S"                                                    USGDRV0O
037700           MOVE STUP-TOK2 TO W-RUN-MSISDN                           USGDRV0O
037800           IF STUP-TOK3 = SPACES                                    USGDRV0O
037900              MOVE "N" TO W-RUN-MONTH-PRESENT                       USGDRV0O
038000           ELSE                                                     USGDRV0O
038100              MOVE "Y" TO W-RUN-MONTH-PRESENT                       USGDRV0O
038200              MOVE STUP-TOK3 TO W-RUN-CCYYMM                        USGDRV0O
038300           END-IF                                                   USGDRV0O
038400                                                                    USGDRV0O
038500        WHEN "A"                                                    USGDRV0O
038600           MOVE SPACES    TO W-RUN-MSISDN                           USGDRV0O
038700           MOVE "Y"       TO W-RUN-MONTH-PRESENT                    USGDRV0O
038800           MOVE STUP-TOK2 TO W-RUN-CCYYMM                           USGDRV0O
038900           IF W-RUN-CCYYMM = SPACES                                 USGDRV0O
039000              DISPLAY "USGDRV0O: Modus A erfordert CCYYMM"          USGDRV0O
039100              SET PRG-ABBRUCH TO TRUE                               USGDRV0O
039200           ELSE                                                     USGDRV0O
039300              IF W-RUN-MM < 1 OR W-RUN-MM > 12                      USGDRV0O
039400                 DISPLAY "USGDRV0O: CCYYMM ungueltig - ",           USGDRV0O
039500                         W-RUN-CCYYMM                               USGDRV0O
039600                 SET PRG-ABBRUCH TO TRUE                            USGDRV0O
039700              END-IF                                                USGDRV0O
039800           END-IF                                                   USGDRV0O
039900                                                                    USGDRV0O
040000        WHEN OTHER                                                  USGDRV0O
040100           DISPLAY "USGDRV0O: unbekannter Modus - ", W-RUN-MODE     USGDRV0O
040200           SET PRG-ABBRUCH TO TRUE                                  USGDRV0O
040300     END-EVALUATE                                                   USGDRV0O
040400     .                                                              USGDRV0O
040500 C120-99.                                                           USGDRV0O
040600     EXIT.                                                          USGDRV0O
040700                                                                    USGDRV0O
040800******************************************************************  USGDRV0O
040900* Naechsten CDR-Satz lesen                                          USGDRV0O
041000******************************************************************  USGDRV0O
041100 D100-READ-CDR SECTION.                                             USGDRV0O
041200 D100-00.                                                           USGDRV0O
041300     READ CDR-FILE                                                  USGDRV0O
041400        AT END SET CDR-AT-EOF TO TRUE                               USGDRV0O
041500     END-READ                                                       USGDRV0O
041600     .                                                              USGDRV0O
041700 D100-99.                                                           USGDRV0O
041800     EXIT.                                                          USGDRV0O
041900                                                                    USGDRV0O
042000******************************************************************  USGDRV0O
042100* Ergebniszeilen aus SSFUSG0M ernten und nach UDR-FILE schreiben    USGDRV0O
042200* (deferred OPEN - kein UDR-FILE bei Null Treffern)                 USGDRV0O
042300******************************************************************  USGDRV0O
042400 E100-HARVEST-AND-WRITE SECTION.                                    USGDRV0O
042500 E100-00.                                                           USGDRV0O
042600     MOVE "GR" TO LINK-CMD                                          USGDRV0O
042700     CALL "SSFUSG0M" USING LINK-REC                                 USGDRV0O
042800                                                                    USGDRV0O
042900     IF LINK-RC = 1                                                 USGDRV0O
043000        SET PRG-NO-USAGE-FOUND TO TRUE                              USGDRV0O
043100     ELSE                                                           USGDRV0O
043200        PERFORM E105-00 THRU E105-99                                USGDRV0O
043300           UNTIL LINK-EOT = "Y"                                     USGDRV0O
043400     END-IF                                                         USGDRV0O
043500     .                                                              USGDRV0O
043600 E100-99.                                                           USGDRV0O
043700     EXIT.                                                          USGDRV0O
043800                                                                    USGDRV0O
043900******************************************************************  USGDRV0O
044000* Eine geerntete UDR-Zeile schreiben und naechste Zeile holen;      USGDRV0O
044100* UDR-FILE wird nur beim ersten Treffer eroeffnet (deferred OPEN)   USGDRV0O
044200******************************************************************  USGDRV0O
044300 E105-SCHREIBE-EINE-ZEILE SECTION.                                  USGDRV0O
044400 E105-00.                                                           USGDRV0O
044500           IF UDR-FILE-IS-OPEN                                      USGDRV0O
044600              GO TO E105-20                                         USGDRV0O
044700           END-IF                                                   USGDRV0O
044800           OPEN OUTPUT UDR-FILE                                     USGDRV0O
044900           SET UDR-FILE-IS-OPEN TO TRUE.                            USGDRV0O
045000                                                                    USGDRV0O
045100 E105-20.                                                           USGDRV0O
045200           MOVE LINK-OUT-MSISDN           TO UDR-MSISDN             USGDRV0O
045300           MOVE LINK-OUT-INCOMING-HOURS   TO UDR-INCOMING-HOURS     USGDRV0O
045400           MOVE LINK-OUT-INCOMING-MINUTES TO UDR-INCOMING-MINUTES   USGDRV0O
045500           MOVE LINK-OUT-INCOMING-SECONDS TO UDR-INCOMING-SECONDS   USGDRV0O
045600           MOVE LINK-OUT-OUTGOING-HOURS   TO UDR-OUTGOING-HOURS     USGDRV0O
045700           MOVE LINK-OUT-OUTGOING-MINUTES TO UDR-OUTGOING-MINUTES   USGDRV0O
045800           MOVE LINK-OUT-OUTGOING-SECONDS TO UDR-OUTGOING-SECONDS   USGDRV0O
045900           WRITE UDR-RECORD                                         USGDRV0O
046000           ADD 1 TO C9-UDR-WRITTEN                                  USGDRV0O
046100                                                                    USGDRV0O
046200           MOVE "GR" TO LINK-CMD                                    USGDRV0O
046300           CALL "SSFUSG0M" USING LINK-REC                           USGDRV0O
046400     .                                                              USGDRV0O
046500 E105-99.                                                           USGDRV0O
046600     EXIT.                                                          USGDRV0O
046700                                                                    USGDRV0O
046800******************************************************************  USGDRV0O
046900* CDR-FILE eroeffnen                                                USGDRV0O
047000******************************************************************  USGDRV0O
047100 F100-OPEN-CDRFILE SECTION.                                         USGDRV0O
047200 F100-00.                                                           USGDRV0O
047300     OPEN INPUT CDR-FILE                                            USGDRV0O
047400     IF NOT FILE-OK                                                 USGDRV0O
047500        DISPLAY "USGDRV0O: OPEN CDR-FILE fehlgeschlagen ",          USGDRV0O
047600                FILE-STATUS                                         USGDRV0O
047700        SET PRG-ABBRUCH TO TRUE                                     USGDRV0O
047800     END-IF                                                         USGDRV0O
047900     .                                                              USGDRV0O
048000 F100-99.                                                           USGDRV0O
048100     EXIT.                                                          USGDRV0O
048200                                                                    USGDRV0O
048300******************************************************************  USGDRV0O
048400* Aufruf COBOL-Utility: GETSTARTUPTEXT                              USGDRV0O
048500*                                                                   USGDRV0O
048600*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)         USGDRV0O
048700*              Ausgabe: stup-result  (-1:NOK, >=0:OK)               USGDRV0O
048800*                       stup-text                                   USGDRV0O
048900*                                                                   USGDRV0O
049000******************************************************************  USGDRV0O
049100 P100-GETSTARTUPTEXT SECTION.                                       USGDRV0O
049200 P100-00.                                                           USGDRV0O
049300     MOVE SPACE TO STUP-TEXT                                        USGDRV0O
049400     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION                   USGDRV0O
049500                                     STUP-TEXT                      USGDRV0O
049600                             GIVING  STUP-RESULT                    USGDRV0O
049700     EVALUATE STUP-RESULT                                           USGDRV0O
049800         WHEN -9999 THRU -1                                         USGDRV0O
049900                     MOVE STUP-RESULT TO D-NUM4                     USGDRV0O
050000                     DISPLAY "Lesen STARTUP fehlgeschlagen: ",      USGDRV0O
050100                             D-NUM4                                 USGDRV0O
050200                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"  USGDRV0O
050300                     SET PRG-ABBRUCH TO TRUE                        USGDRV0O
050400                                                                    USGDRV0O
050500         WHEN ZERO                                                  USGDRV0O
050600                     DISPLAY "Kein Startup-Text vorhanden"          USGDRV0O
050700                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"  USGDRV0O
050800                     SET PRG-ABBRUCH TO TRUE                        USGDRV0O
050900                                                                    USGDRV0O
051000         WHEN OTHER                                                 USGDRV0O
051100                     INSPECT STUP-TEXT                              USGDRV0O
051200                        CONVERTING "abcdefghijklmnopqrstuvwxyz"     USGDRV0O
051300                                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"     USGDRV0O
051400                     UNSTRING STUP-TEXT DELIMITED BY " "            USGDRV0O
051500                     INTO     STUP-MODE,                            USGDRV0O
051600                              STUP-TOK2,                            USGDRV0O
051700                              STUP-TOK3                             USGDRV0O
051800                     PERFORM C120-VALIDATE-PARAMETERS               USGDRV0O
051900     END-EVALUATE                                                   USGDRV0O
052000     .                                                              USGDRV0O
052100 P100-99.                                                           USGDRV0O
052200     EXIT.                                                          USGDRV0O
052300                                                                    USGDRV0O
052400******************************************************************  USGDRV0O
052500* Ende Source-Programm                                              USGDRV0O
052600******************************************************************  USGDRV0O
