000100*--------------------------------------------------------------*  SSFUDRD
000200* SSFUDRD  -- USAGE DATA REPORT SATZ, EIN SATZ = EIN MSISDN     *  SSFUDRD
000300*--------------------------------------------------------------*  SSFUDRD
000400* Letzte Aenderung :: 1998-09-22                                   SSFUDRD
000500* Letzte Version   :: A.00.02                                      SSFUDRD
000600* Kurzbeschreibung :: Satzbild des UDR-Ausgabefiles (27 Byte)      SSFUDRD
000700*                                                                  SSFUDRD
000800* Aenderungen                                                      SSFUDRD
000900*----------------------------------------------------------------*  SSFUDRD
001000* Vers.   | Datum      | von | Kommentar                        *  SSFUDRD
001100*---------|------------|-----|----------------------------------*  SSFUDRD
001200* A.00.00 | 1989-06-19 | kl  | Neuerstellung fuer USGRPT         *  SSFUDRD
001300* A.00.01 | 1994-03-02 | rm  | Feldnamen auf UDR- vereinheitlicht*  SSFUDRD
001400* A.00.02 | 1998-09-22 | js  | Jahr-2000: keine Aenderung noetig,*  SSFUDRD
001500*         |            |     | Satz enthaelt keine Datumsfelder *  SSFUDRD
001600*----------------------------------------------------------------*  SSFUDRD
001700*                                                                  SSFUDRD
001800* Dauer wird als reine Sekundenzahl kumuliert und erst beim       SSFUDRD
001900* Schreiben in Std/Min/Sek zerlegt (Ganzzahldivision, kein       SSFUDRD
002000* Runden) -- siehe SSFUSG0M Abschnitt C230-SPLIT-HMS. Die        SSFUDRD
002100* Stundenkomponente ist NICHT auf 24 Std begrenzt, sie zeigt      SSFUDRD
002200* die tatsaechliche kumulierte Gesamtnutzung.                    SSFUDRD
002300*                                                                  SSFUDRD
002400* Satzlaenge 27 Byte ist die vereinbarte Schnittstelle zum       SSFUDRD
002500* Abrechnungssystem -- kein FILLER-Polster.                       SSFUDRD
002600*----------------------------------------------------------------*  SSFUDRD
002700 01          UDR-RECORD.                                           SSFUDRD
002800     05      UDR-MSISDN              PIC X(11).                    SSFUDRD
002900     05      UDR-INCOMING-DURATION.                                SSFUDRD
003000         10  UDR-INCOMING-HOURS      PIC 9(04).                    SSFUDRD
003100         10  UDR-INCOMING-MINUTES    PIC 9(02).                    SSFUDRD
003200         10  UDR-INCOMING-SECONDS    PIC 9(02).                    SSFUDRD
003300     05      UDR-OUTGOING-DURATION.                                SSFUDRD
003400         10  UDR-OUTGOING-HOURS      PIC 9(04).                    SSFUDRD
003500         10  UDR-OUTGOING-MINUTES    PIC 9(02).                    SSFUDRD
003600         10  UDR-OUTGOING-SECONDS    PIC 9(02).                    SSFUDRD
003700*----------------------------------------------------------------*  SSFUDRD
