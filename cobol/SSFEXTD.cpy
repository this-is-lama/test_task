000100*--------------------------------------------------------------*  SSFEXTD
000200* SSFEXTD  -- CDR-EXTRAKT-ZEILE, KOMMAGETRENNT                  *  SSFEXTD
000300*--------------------------------------------------------------*  SSFEXTD
000400* Letzte Aenderung :: 1999-02-11                                   SSFEXTD
000500* Letzte Version   :: A.00.01                                      SSFEXTD
000600* Kurzbeschreibung :: Satzbild der Extrakt-Ausgabezeile           SSFEXTD
000700*                                                                  SSFEXTD
000800* Aenderungen                                                      SSFEXTD
000900*----------------------------------------------------------------*  SSFEXTD
001000* Vers.   | Datum      | von | Kommentar                        *  SSFEXTD
001100*---------|------------|-----|----------------------------------*  SSFEXTD
001200* A.00.00 | 1991-08-14 | rm  | Neuerstellung fuer CDREXT         *  SSFEXTD
001300* A.00.01 | 1999-02-11 | kl  | Kommentare auf Englisch umgestellt*  SSFEXTD
001400*----------------------------------------------------------------*  SSFEXTD
001500*                                                                  SSFEXTD
001600* Die Kommas zwischen den Feldern sind selbst FILLER-Konstanten  SSFEXTD
001700* -- keine gesonderte Zusammenbau-Logik noetig, ausser dem       SSFEXTD
001800* Formatieren der beiden Zeitstempel (siehe SSFCDX0M Abschnitt   SSFEXTD
001900* C500-FORMAT-LINE). Jeder Datensatz wird von einer Leerzeile    SSFEXTD
002000* gefolgt (EXTRACT-BLANK-LINE) -- so war das Extraktfile schon   SSFEXTD
002100* seit CDREXT satzweise durch eine Leerzeile getrennt.           SSFEXTD
002200*----------------------------------------------------------------*  SSFEXTD
002300 01          EXTRACT-LINE.                                         SSFEXTD
002400     05      EXT-CALL-TYPE           PIC X(02).                    SSFEXTD
002500     05      FILLER                  PIC X(01) VALUE ",".          SSFEXTD
002600     05      EXT-PHONE-ONE           PIC X(11).                    SSFEXTD
002700     05      FILLER                  PIC X(01) VALUE ",".          SSFEXTD
002800     05      EXT-PHONE-TWO           PIC X(11).                    SSFEXTD
002900     05      FILLER                  PIC X(01) VALUE ",".          SSFEXTD
003000     05      EXT-START-STAMP         PIC X(19).                    SSFEXTD
003100     05      FILLER                  PIC X(01) VALUE ",".          SSFEXTD
003200     05      EXT-END-STAMP           PIC X(19).                    SSFEXTD
003300*                                                                  SSFEXTD
003400 01          EXTRACT-BLANK-LINE      PIC X(66) VALUE SPACES.        SSFEXTD
003500*----------------------------------------------------------------*  SSFEXTD
