000100*--------------------------------------------------------------*  SSFCDRD
000200* SSFCDRD  -- CALL DETAIL RECORD, EIN SATZ = EIN GESPRAECH      *  SSFCDRD
000300*             (RENAMED, ENGLISH LAYOUT SINCE VERSION G.01.00)   *  SSFCDRD
000400*--------------------------------------------------------------*  SSFCDRD
000500* Letzte Aenderung :: 1999-02-11                                   SSFCDRD
000600* Letzte Version   :: G.01.02                                      SSFCDRD
000700* Kurzbeschreibung :: Satzbild des CDR-Files (61 Byte, fest)       SSFCDRD
000800*                                                                  SSFCDRD
000900* Aenderungen                                                      SSFCDRD
001000*----------------------------------------------------------------*  SSFCDRD
001100* Vers.   | Datum      | von | Kommentar                        *  SSFCDRD
001200*---------|------------|-----|----------------------------------*  SSFCDRD
001300* G.00.00 | 1989-06-19 | kl  | Neuerstellung fuer USGRPT/CDREXT  *  SSFCDRD
001400* G.00.01 | 1990-11-05 | rm  | CDR-ID auf 9(09) verbreitert      *  SSFCDRD
001500* G.01.00 | 1998-09-14 | js  | Jahr-2000: Felder mit CCYY belegt *  SSFCDRD
001600* G.01.01 | 1998-09-21 | js  | REDEFINES fuer CCYY/MM/DD ergaenzt*  SSFCDRD
001700* G.01.02 | 1999-02-11 | kl  | Kommentare auf Englisch umgestellt*  SSFCDRD
001800*----------------------------------------------------------------*  SSFCDRD
001900*                                                                  SSFCDRD
002000* Dieses Copybook wird sowohl vom Treiber (FD, Lesen) als auch    SSFCDRD
002100* vom Fachmodul (WORKING-STORAGE, Klassifizieren) per             SSFCDRD
002200*   COPY SSFCDRD OF "=SSFCPYLB".                                 SSFCDRD
002300* eingebunden. Satzlaenge ist von der abgebenden Vermittlungs-    SSFCDRD
002400* stelle fest vorgegeben (61 Byte) -- kein FILLER-Polster, da    SSFCDRD
002500* diese Schnittstelle nicht in unserer Hand liegt.                SSFCDRD
002600*                                                                  SSFCDRD
002700*----------------------------------------------------------------*  SSFCDRD
002800 01          CDR-RECORD.                                           SSFCDRD
002900*            --> laufende Satznummer der Vermittlungsstelle       SSFCDRD
003000     05      CDR-ID                  PIC 9(09).                    SSFCDRD
003100*            --> "01" = PHONE-ONE Anrufer, "02" = PHONE-TWO       SSFCDRD
003200*                Anrufer (Originator, siehe SSFUSG0M)             SSFCDRD
003300     05      CDR-CALL-TYPE           PIC X(02).                    SSFCDRD
003400          88 CDR-TYPE-ONE-ORIGINATED        VALUE "01".            SSFCDRD
003500          88 CDR-TYPE-TWO-ORIGINATED        VALUE "02".            SSFCDRD
003600     05      CDR-PHONE-ONE           PIC X(11).                    SSFCDRD
003700     05      CDR-PHONE-TWO           PIC X(11).                    SSFCDRD
003800     05      CDR-START-DATE          PIC 9(08).                    SSFCDRD
003900     05      CDR-START-DATE-R REDEFINES CDR-START-DATE.            SSFCDRD
004000         10  CDR-START-CCYY          PIC 9(04).                    SSFCDRD
004100         10  CDR-START-MM            PIC 9(02).                    SSFCDRD
004200         10  CDR-START-DD            PIC 9(02).                    SSFCDRD
004300     05      CDR-START-TIME          PIC 9(06).                    SSFCDRD
004400     05      CDR-START-TIME-R REDEFINES CDR-START-TIME.            SSFCDRD
004500         10  CDR-START-HH            PIC 9(02).                    SSFCDRD
004600         10  CDR-START-MN            PIC 9(02).                    SSFCDRD
004700         10  CDR-START-SS            PIC 9(02).                    SSFCDRD
004800     05      CDR-END-DATE            PIC 9(08).                    SSFCDRD
004900     05      CDR-END-DATE-R REDEFINES CDR-END-DATE.                SSFCDRD
005000         10  CDR-END-CCYY            PIC 9(04).                    SSFCDRD
005100         10  CDR-END-MM              PIC 9(02).                    SSFCDRD
005200         10  CDR-END-DD              PIC 9(02).                    SSFCDRD
005300     05      CDR-END-TIME            PIC 9(06).                    SSFCDRD
005400     05      CDR-END-TIME-R REDEFINES CDR-END-TIME.                SSFCDRD
005500         10  CDR-END-HH              PIC 9(02).                    SSFCDRD
005600         10  CDR-END-MN              PIC 9(02).                    SSFCDRD
005700         10  CDR-END-SS              PIC 9(02).                    SSFCDRD
005800*----------------------------------------------------------------*  SSFCDRD
