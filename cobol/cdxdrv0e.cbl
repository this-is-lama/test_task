000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                    CDXDRV0O
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                    CDXDRV0O
000300?SEARCH  =TALLIB                                                    CDXDRV0O
000400?SEARCH  =ASC2EBC                                                   CDXDRV0O
000500?SEARCH  =EBC2ASC                                                   CDXDRV0O
000600                                                                    CDXDRV0O
000700* Sourcesafe-Module                                                 CDXDRV0O
000800?SEARCH  =SSFCDX0                                                   CDXDRV0O
000900                                                                    CDXDRV0O
001000?NOLMAP, SYMBOLS, INSPECT                                           CDXDRV0O
001100?SAVE ALL                                                           CDXDRV0O
001200?SAVEABEND                                                          CDXDRV0O
001300?LINES 66                                                           CDXDRV0O
001400?CHECK 3                                                            CDXDRV0O
001500                                                                    CDXDRV0O
001600 IDENTIFICATION DIVISION.                                           CDXDRV0O
001700                                                                    CDXDRV0O
001800 PROGRAM-ID. CDXDRV0O.                                              CDXDRV0O
001900                                                                    CDXDRV0O
002000 AUTHOR. R MUELLER.                                                 CDXDRV0O
002100                                                                    CDXDRV0O
002200 INSTALLATION. SSF DATA PROCESSING - TELEPHONY BILLING GROUP.       CDXDRV0O
002300                                                                    CDXDRV0O
002400 DATE-WRITTEN. 1991-08-14.                                          CDXDRV0O
002500                                                                    CDXDRV0O
002600 DATE-COMPILED.                                                     CDXDRV0O
002700                                                                    CDXDRV0O
002800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                CDXDRV0O
002900                                                                    CDXDRV0O
003000*****************************************************************   CDXDRV0O
003100* Letzte Aenderung :: 2003-11-20                                    CDXDRV0O
003200* Letzte Version   :: A.01.03                                       CDXDRV0O
003300* Kurzbeschreibung :: Treiber fuer SSF-Modul SSFCDX0M (CDR-         CDXDRV0O
003400* Kurzbeschreibung :: Detailextrakt je Teilnehmer und Zeitraum)     CDXDRV0O
003500* Auftrag          :: SSFNEW-039                                    CDXDRV0O
003600*                                                                   CDXDRV0O
003700* Aenderungen (Version und Datum in Variable K-VERSION aendern)     CDXDRV0O
003800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!   CDXDRV0O
003900*----------------------------------------------------------------*  CDXDRV0O
004000* Vers.   | Datum      | von | Kommentar                        *   CDXDRV0O
004100*---------|------------|-----|----------------------------------*   CDXDRV0O
004200* A.00.00 | 1991-08-14 | rm  | Neuerstellung fuer CDREXT         *  CDXDRV0O
004300* A.01.00 | 1993-05-19 | rm  | Startparameter um Enddatum        *  CDXDRV0O
004400*         |            |     | erweitert (Auftrag SSFNEW-039)   *   CDXDRV0O
004500* A.01.01 | 1999-02-11 | kl  | Kommentare auf Englisch umgestellt*  CDXDRV0O
004600* A.01.02 | 2000-01-19 | kl  | Jahr-2000-Rollover verifiziert,   *  CDXDRV0O
004700*         |            |     | Datumspruefung liegt im Fachmodul*   CDXDRV0O
004800* A.01.03 | 2003-11-20 | dm  | Programmbeschreibung und         *   CDXDRV0O
004900*         |            |     | Changelog-Format an USGDRV0O     *   CDXDRV0O
005000*         |            |     | angeglichen                      *   CDXDRV0O
005100*----------------------------------------------------------------*  CDXDRV0O
005200*                                                                   CDXDRV0O
005300* Programmbeschreibung                                              CDXDRV0O
005400* --------------------                                              CDXDRV0O
005500* Liest CDR-FILE (Call Detail Records, 61 Byte fest) sequentiell    CDXDRV0O
005600* und ruft je Satz CALL "SSFCDX0M" USING LINK-REC auf, damit        CDXDRV0O
005700* Fachmodul SSFCDX0M die Selektionsbedingung prueft (MSISDN und     CDXDRV0O
005800* Datumsbereich) und, bei Treffer, die Extrakt-Ausgabezeile         CDXDRV0O
005900* formatiert. Startparameter kommen ueber GETSTARTUPTEXT:           CDXDRV0O
006000*     "msisdn startdatum enddatum"   (Datum im Format CCYY-MM-DD)   CDXDRV0O
006100* EXTRACT-FILE wird erst eroeffnet, wenn der erste Treffer          CDXDRV0O
006200* vorliegt -- bei Null Treffern entsteht kein Extraktfile (siehe    CDXDRV0O
006300* B090-ENDE).                                                       CDXDRV0O
006400*                                                                   CDXDRV0O
006500******************************************************************  CDXDRV0O
006600                                                                    CDXDRV0O
006700 ENVIRONMENT DIVISION.                                              CDXDRV0O
006800 CONFIGURATION SECTION.                                             CDXDRV0O
006900 SPECIAL-NAMES.                                                     CDXDRV0O
007000     SWITCH-15 IS ANZEIGE-VERSION                                   CDXDRV0O
007100         ON STATUS IS SHOW-VERSION                                  CDXDRV0O
007200     CLASS ALPHNUM IS "0123456789"                                  CDXDRV0O
007300                      "abcdefghijklmnopqrstuvwxyz"                  CDXDRV0O
007400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                  CDXDRV0O
007500                      " .,;-_!$%&/=*+".                             CDXDRV0O
007600                                                                    CDXDRV0O
007700 INPUT-OUTPUT SECTION.                                              CDXDRV0O
007800 FILE-CONTROL.                                                      CDXDRV0O
007900     SELECT CDR-FILE       ASSIGN TO "CDRFILE"                      CDXDRV0O
008000                            ORGANIZATION IS SEQUENTIAL              CDXDRV0O
008100                            FILE STATUS  IS FILE-STATUS.            CDXDRV0O
008200     SELECT EXTRACT-FILE   ASSIGN TO "EXTFILE"                      CDXDRV0O
008300                            ORGANIZATION IS SEQUENTIAL              CDXDRV0O
008400                            FILE STATUS  IS FILE-STATUS.            CDXDRV0O
008500                                                                    CDXDRV0O
008600 DATA DIVISION.                                                     CDXDRV0O
008700 FILE SECTION.                                                      CDXDRV0O
008800 FD  CDR-FILE                                                       CDXDRV0O
008900     LABEL RECORD IS STANDARD.                                      CDXDRV0O
009000     COPY SSFCDRD OF "=SSFCPYLB".                                   CDXDRV0O
009100                                                                    CDXDRV0O
009200 FD  EXTRACT-FILE                                                   CDXDRV0O
009300     LABEL RECORD IS STANDARD.                                      CDXDRV0O
009400     COPY SSFEXTD OF "=SSFCPYLB".                                   CDXDRV0O
009500                                                                    CDXDRV0O
009600 WORKING-STORAGE SECTION.                                           CDXDRV0O
009700*----------------------------------------------------------------*  CDXDRV0O
009800* Modul-Eyecatcher und Meldungszeile: eigenstaendige 77-Felder am   CDXDRV0O
009900* Kopf des Working-Storage, wie in diesem Treiber seit jeher        CDXDRV0O
010000* gefuehrt                                                          CDXDRV0O
010100*----------------------------------------------------------------*  CDXDRV0O
010200 77          K-MODUL          PIC X(08)   VALUE "CDXDRV0O".         CDXDRV0O
010300 77          ZEILE            PIC X(80).                            CDXDRV0O
010400                                                                    CDXDRV0O
010500*----------------------------------------------------------------*  CDXDRV0O
010600* Comp-Felder: Praefix Cn mit n = Anzahl Digits                     CDXDRV0O
010700*----------------------------------------------------------------*  CDXDRV0O
010800 01          COMP-FELDER.                                           CDXDRV0O
010900     05      C4-ANZ              PIC S9(04) COMP.                   CDXDRV0O
011000     05      C9-CDR-READ         PIC S9(09) COMP VALUE ZERO.        CDXDRV0O
011100     05      C9-EXT-WRITTEN      PIC S9(09) COMP VALUE ZERO.        CDXDRV0O
011200     05      FILLER              PIC X(01).                         CDXDRV0O
011300                                                                    CDXDRV0O
011400*----------------------------------------------------------------*  CDXDRV0O
011500* Display-Felder: Praefix D                                         CDXDRV0O
011600*----------------------------------------------------------------*  CDXDRV0O
011700 01          DISPLAY-FELDER.                                        CDXDRV0O
011800     05      D-NUM4              PIC -9(04).                        CDXDRV0O
011900     05      D-NUM9              PIC  9(09).                        CDXDRV0O
012000     05      FILLER              PIC X(01).                         CDXDRV0O
012100                                                                    CDXDRV0O
012200*----------------------------------------------------------------*  CDXDRV0O
012300* Felder mit konstantem Inhalt: Praefix K                           CDXDRV0O
012400*----------------------------------------------------------------*  CDXDRV0O
012500 01          KONSTANTE-FELDER.                                      CDXDRV0O
012600     05      K-VERSION        PIC X(08)   VALUE "A.01.03 ".         CDXDRV0O
012700     05      FILLER           PIC X(01).                            CDXDRV0O
012800                                                                    CDXDRV0O
012900*----------------------------------------------------------------*  CDXDRV0O
013000* Conditional-Felder                                                CDXDRV0O
013100*----------------------------------------------------------------*  CDXDRV0O
013200 01          SCHALTER.                                              CDXDRV0O
013300     05      PRG-STATUS          PIC 9.                             CDXDRV0O
013400          88 PRG-OK                          VALUE ZERO.            CDXDRV0O
013500          88 PRG-NOK                         VALUE 1 THRU 9.        CDXDRV0O
013600          88 PRG-ABBRUCH                     VALUE 2.               CDXDRV0O
013700     05      PRG-NODATA          PIC X.                             CDXDRV0O
013800          88 PRG-NO-RECORDS-FOUND            VALUE "Y".             CDXDRV0O
013900     05      FILE-STATUS         PIC X(02).                         CDXDRV0O
014000          88 FILE-OK                         VALUE "00".            CDXDRV0O
014100          88 FILE-EOF                        VALUE "10".            CDXDRV0O
014200     05      REC-STAT REDEFINES FILE-STATUS.                        CDXDRV0O
014300          10 REC-STAT-1          PIC X(01).                         CDXDRV0O
014400          10 REC-STAT-2          PIC X(01).                         CDXDRV0O
014500     05      FILE-NOK REDEFINES FILE-STATUS  PIC X(02).             CDXDRV0O
014600     05      EXT-FILE-OPEN-FLAG  PIC X(01) VALUE "N".               CDXDRV0O
014700          88 EXT-FILE-IS-OPEN                VALUE "Y".             CDXDRV0O
014800     05      CDR-EOF-FLAG        PIC X(01) VALUE "N".               CDXDRV0O
014900          88 CDR-AT-EOF                      VALUE "Y".             CDXDRV0O
015000                                                                    CDXDRV0O
015100*----------------------------------------------------------------*  CDXDRV0O
015200* weitere Arbeitsfelder                                             CDXDRV0O
015300*----------------------------------------------------------------*  CDXDRV0O
015400 01          WORK-FELDER.                                           CDXDRV0O
015500     05      W-RUN-MSISDN        PIC X(11).                         CDXDRV0O
015600     05      W-RUN-START-DATE    PIC X(10).                         CDXDRV0O
015700     05      W-RUN-START-DATE-R REDEFINES W-RUN-START-DATE.         CDXDRV0O
015800         10  WSD-CCYY            PIC X(04).                         CDXDRV0O
015900         10  WSD-DASH1           PIC X(01).                         CDXDRV0O
016000         10  WSD-MM              PIC X(02).                         CDXDRV0O
016100         10  WSD-DASH2           PIC X(01).                         CDXDRV0O
016200         10  WSD-DD              PIC X(02).                         CDXDRV0O
016300     05      W-RUN-END-DATE      PIC X(10).                         CDXDRV0O
016400     05      FILLER              PIC X(01).                         CDXDRV0O
016500                                                                    CDXDRV0O
016600*----------------------------------------------------------------*  CDXDRV0O
016700* Uebergabebereich fuer CALL "SSFCDX0M" -- Aufbau identisch zum     CDXDRV0O
016800* LINKAGE SECTION-Bild in SSFCDX0M (siehe dort)                     CDXDRV0O
016900*----------------------------------------------------------------*  CDXDRV0O
017000 01     LINK-REC.                                                   CDXDRV0O
017100    05  LINK-HDR.                                                   CDXDRV0O
017200     10 LINK-CMD                 PIC X(02).                         CDXDRV0O
017300     10 LINK-RC                  PIC S9(04) COMP.                   CDXDRV0O
017400    05  LINK-DATA.                                                  CDXDRV0O
017500     10 LINK-MSISDN-FILTER       PIC X(11).                         CDXDRV0O
017600     10 LINK-START-DATE-TEXT     PIC X(10).                         CDXDRV0O
017700     10 LINK-END-DATE-TEXT       PIC X(10).                         CDXDRV0O
017800     10 LINK-SELECTED            PIC X(01).                         CDXDRV0O
017900        88 LINK-IS-SELECTED               VALUE "Y".                CDXDRV0O
018000     10 LINK-IN-CDR.                                                CDXDRV0O
018100        15 LINK-IN-CALL-TYPE     PIC X(02).                         CDXDRV0O
018200        15 LINK-IN-PHONE-ONE     PIC X(11).                         CDXDRV0O
018300        15 LINK-IN-PHONE-TWO     PIC X(11).                         CDXDRV0O
018400        15 LINK-IN-START-CCYYMMDD    PIC 9(08).                     CDXDRV0O
018500        15 LINK-IN-START-HHMMSS      PIC 9(06).                     CDXDRV0O
018600        15 LINK-IN-END-CCYYMMDD      PIC 9(08).                     CDXDRV0O
018700        15 LINK-IN-END-HHMMSS        PIC 9(06).                     CDXDRV0O
018800     10 LINK-OUT-LINE             PIC X(66).                        CDXDRV0O
018900                                                                    CDXDRV0O
019000*----------------------------------------------------------------*  CDXDRV0O
019100* Startup-Text: "msisdn startdatum enddatum"                        CDXDRV0O
019200*----------------------------------------------------------------*  CDXDRV0O
019300 01          STUP-PARAMETER.                                        CDXDRV0O
019400     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.        CDXDRV0O
019500     05      STUP-PORTION        PIC  X(30) VALUE "STRING".         CDXDRV0O
019600     05      STUP-TEXT           PIC X(64).                         CDXDRV0O
019700     05      FILLER              PIC X(01).                         CDXDRV0O
019800                                                                    CDXDRV0O
019900 01          STUP-CONTENT-DECOMPOSE.                                CDXDRV0O
020000     05      STUP-MSISDN         PIC X(11)  VALUE SPACES.           CDXDRV0O
020100     05      STUP-START-DATE     PIC X(10)  VALUE SPACES.           CDXDRV0O
020200     05      STUP-END-DATE       PIC X(10)  VALUE SPACES.           CDXDRV0O
020300     05      FILLER              PIC X(01).                         CDXDRV0O
020400                                                                    CDXDRV0O
020500 EXTENDED-STORAGE SECTION.                                          CDXDRV0O
020600                                                                    CDXDRV0O
020700                                                                    CDXDRV0O
020800 PROCEDURE DIVISION.                                                CDXDRV0O
020900******************************************************************  CDXDRV0O
021000* Steuerungs-Section                                                CDXDRV0O
021100******************************************************************  CDXDRV0O
021200 A100-STEUERUNG SECTION.                                            CDXDRV0O
021300 A100-00.                                                           CDXDRV0O
021400     IF  SHOW-VERSION                                               CDXDRV0O
021500         DISPLAY K-MODUL " Version: " K-VERSION                     CDXDRV0O
021600         STOP RUN                                                   CDXDRV0O
021700     END-IF                                                         CDXDRV0O
021800                                                                    CDXDRV0O
021900     PERFORM B000-VORLAUF                                           CDXDRV0O
022000                                                                    CDXDRV0O
022100     IF  PRG-ABBRUCH                                                CDXDRV0O
022200         CONTINUE                                                   CDXDRV0O
022300     ELSE                                                           CDXDRV0O
022400         PERFORM B100-VERARBEITUNG                                  CDXDRV0O
022500     END-IF                                                         CDXDRV0O
022600                                                                    CDXDRV0O
022700     PERFORM B090-ENDE                                              CDXDRV0O
022800     STOP RUN                                                       CDXDRV0O
022900     .                                                              CDXDRV0O
023000 A100-99.                                                           CDXDRV0O
023100     EXIT.                                                          CDXDRV0O
023200                                                                    CDXDRV0O
023300******************************************************************  CDXDRV0O
023400* Vorlauf: Parameter holen, validieren, CDR-FILE eroeffnen          CDXDRV0O
023500******************************************************************  CDXDRV0O
023600 B000-VORLAUF SECTION.                                              CDXDRV0O
023700 B000-00.                                                           CDXDRV0O
023800     PERFORM C000-INIT                                              CDXDRV0O
023900     PERFORM P100-GETSTARTUPTEXT                                    CDXDRV0O
024000                                                                    CDXDRV0O
024100     IF  PRG-ABBRUCH                                                CDXDRV0O
024200         EXIT SECTION                                               CDXDRV0O
024300     END-IF                                                         CDXDRV0O
024400                                                                    CDXDRV0O
024500     MOVE "VP"               TO LINK-CMD                            CDXDRV0O
024600     MOVE W-RUN-MSISDN       TO LINK-MSISDN-FILTER                  CDXDRV0O
024700     MOVE W-RUN-START-DATE   TO LINK-START-DATE-TEXT                CDXDRV0O
024800     MOVE W-RUN-END-DATE     TO LINK-END-DATE-TEXT                  CDXDRV0O
024900     CALL "SSFCDX0M"         USING LINK-REC                         CDXDRV0O
025000                                                                    CDXDRV0O
025100     IF LINK-RC NOT = ZERO                                          CDXDRV0O
025200        DISPLAY "CDXDRV0O: Selektionsparameter ungueltig - RC ",    CDXDRV0O
025300                LINK-RC                                             CDXDRV0O
025400        SET PRG-ABBRUCH TO TRUE                                     CDXDRV0O
025500        EXIT SECTION                                                CDXDRV0O
025600     END-IF                                                         CDXDRV0O
025700                                                                    CDXDRV0O
025800     DISPLAY "CDXDRV0O: Extrakt " W-RUN-MSISDN " von "              CDXDRV0O
025900             WSD-CCYY "-" WSD-MM "-" WSD-DD " bis " W-RUN-END-DATE  CDXDRV0O
026000                                                                    CDXDRV0O
026100     PERFORM F100-OPEN-CDRFILE                                      CDXDRV0O
026200     .                                                              CDXDRV0O
026300 B000-99.                                                           CDXDRV0O
026400     EXIT.                                                          CDXDRV0O
026500                                                                    CDXDRV0O
026600******************************************************************  CDXDRV0O
026700* Verarbeitung: CDR-FILE lesen, je Satz an SSFCDX0M weiterreichen,  CDXDRV0O
026800* bei Treffer Extrakt-Zeile schreiben                               CDXDRV0O
026900******************************************************************  CDXDRV0O
027000 B100-VERARBEITUNG SECTION.                                         CDXDRV0O
027100 B100-00.                                                           CDXDRV0O
027200     PERFORM D100-READ-CDR                                          CDXDRV0O
027300     PERFORM B105-VERARBEITE-SATZ                                   CDXDRV0O
027400        UNTIL CDR-AT-EOF OR PRG-ABBRUCH                             CDXDRV0O
027500     .                                                              CDXDRV0O
027600 B100-99.                                                           CDXDRV0O
027700     EXIT.                                                          CDXDRV0O
027800                                                                    CDXDRV0O
027900******************************************************************  CDXDRV0O
028000* Ein CDR-Satz an SSFCDX0M weiterreichen und naechsten Satz lesen   CDXDRV0O
028100******************************************************************  CDXDRV0O
028200 B105-VERARBEITE-SATZ SECTION.                                      CDXDRV0O
028300 B105-00.                                                           CDXDRV0O
028400        ADD 1 TO C9-CDR-READ                                        CDXDRV0O
028500        MOVE "SL"               TO LINK-CMD                         CDXDRV0O
028600        MOVE CDR-CALL-TYPE      TO LINK-IN-CALL-TYPE                CDXDRV0O
028700        MOVE CDR-PHONE-ONE      TO LINK-IN-PHONE-ONE                CDXDRV0O
028800        MOVE CDR-PHONE-TWO      TO LINK-IN-PHONE-TWO                CDXDRV0O
028900        MOVE CDR-START-DATE     TO LINK-IN-START-CCYYMMDD           CDXDRV0O
029000        MOVE CDR-START-TIME     TO LINK-IN-START-HHMMSS             CDXDRV0O
029100        MOVE CDR-END-DATE       TO LINK-IN-END-CCYYMMDD             CDXDRV0O
029200        MOVE CDR-END-TIME       TO LINK-IN-END-HHMMSS               CDXDRV0O
029300        CALL "SSFCDX0M"         USING LINK-REC                      CDXDRV0O
029400                                                                    CDXDRV0O
029500        IF LINK-IS-SELECTED                                         CDXDRV0O
029600           PERFORM E100-00 THRU E100-99                             CDXDRV0O
029700        END-IF                                                      CDXDRV0O
029800                                                                    CDXDRV0O
029900        PERFORM D100-READ-CDR                                       CDXDRV0O
030000     .                                                              CDXDRV0O
030100 B105-99.                                                           CDXDRV0O
030200     EXIT.                                                          CDXDRV0O
030300                                                                    CDXDRV0O
030400******************************************************************  CDXDRV0O
030500* Ende: Dateien schliessen, Abschlussmeldung                        CDXDRV0O
030600******************************************************************  CDXDRV0O
030700 B090-ENDE SECTION.                                                 CDXDRV0O
030800 B090-00.                                                           CDXDRV0O
030900     IF FILE-STATUS NOT = SPACES                                    CDXDRV0O
031000        CLOSE CDR-FILE                                              CDXDRV0O
031100     END-IF                                                         CDXDRV0O
031200                                                                    CDXDRV0O
031300     IF EXT-FILE-IS-OPEN                                            CDXDRV0O
031400        CLOSE EXTRACT-FILE                                          CDXDRV0O
031500     ELSE                                                           CDXDRV0O
031600        SET PRG-NO-RECORDS-FOUND TO TRUE                            CDXDRV0O
031700     END-IF                                                         CDXDRV0O
031800                                                                    CDXDRV0O
031900     IF PRG-ABBRUCH                                                 CDXDRV0O
032000        DISPLAY ">>> ABBRUCH !!! <<<"                               CDXDRV0O
032100     ELSE                                                           CDXDRV0O
032200        STRING "CDR-FILE Saetze gelesen : " DELIMITED BY SIZE,      CDXDRV0O
032300               C9-CDR-READ                  DELIMITED BY SIZE       CDXDRV0O
032400        INTO ZEILE                                                  CDXDRV0O
032500        DISPLAY ZEILE                                               CDXDRV0O
032600        MOVE SPACES TO ZEILE                                        CDXDRV0O
032700                                                                    CDXDRV0O
032800        STRING "EXTRACT Saetze geschr. : "  DELIMITED BY SIZE,      CDXDRV0O
032900               C9-EXT-WRITTEN               DELIMITED BY SIZE       CDXDRV0O
033000        INTO ZEILE                                                  CDXDRV0O
033100        DISPLAY ZEILE                                               CDXDRV0O
033200        MOVE SPACES TO ZEILE                                        CDXDRV0O
033300                                                                    CDXDRV0O
033400        IF PRG-NO-RECORDS-FOUND                                     CDXDRV0O
033500           DISPLAY "CDXDRV0O: keine Saetze selektiert - kein",      CDXDRV0O
033600                   " Extraktfile"                                   CDXDRV0O
033700        END-IF                                                      CDXDRV0O
033800     END-IF                                                         CDXDRV0O
033900     .                                                              CDXDRV0O
034000 B090-99.                                                           CDXDRV0O
034100     EXIT.                                                          CDXDRV0O
034200                                                                    CDXDRV0O
034300******************************************************************  CDXDRV0O
034400* Initialisierung von Feldern und Strukturen                        CDXDRV0O
034500******************************************************************  CDXDRV0O
034600 C000-INIT SECTION.                                                 CDXDRV0O
034700 C000-00.                                                           CDXDRV0O
034800     INITIALIZE SCHALTER                                            CDXDRV0O
034900     MOVE "N" TO EXT-FILE-OPEN-FLAG                                 CDXDRV0O
035000     MOVE "N" TO CDR-EOF-FLAG                                       CDXDRV0O
035100     MOVE ZERO TO C9-CDR-READ                                       CDXDRV0O
035200     MOVE ZERO TO C9-EXT-WRITTEN                                    CDXDRV0O
035300     .                                                              CDXDRV0O
035400 C000-99.                                                           CDXDRV0O
035500     EXIT.                                                          CDXDRV0O
035600                                                                    CDXDRV0O
035700******************************************************************  CDXDRV0O
035800* Naechsten CDR-Satz lesen                                          CDXDRV0O
035900******************************************************************  CDXDRV0O
036000 D100-READ-CDR SECTION.                                             CDXDRV0O
036100 D100-00.                                                           CDXDRV0O
036200     READ CDR-FILE                                                  CDXDRV0O
036300        AT END SET CDR-AT-EOF TO TRUE                               CDXDRV0O
036400     END-READ                                                       CDXDRV0O
036500     .                                                              CDXDRV0O
036600 D100-99.                                                           CDXDRV0O
036700     EXIT.                                                          CDXDRV0O
036800                                                                    CDXDRV0O
036900******************************************************************  CDXDRV0O
037000* Extrakt-Zeile schreiben (deferred OPEN - kein EXTRACT-FILE bei    CDXDRV0O
037100* Null Treffern), gefolgt von einer Leerzeile                       CDXDRV0O
037200******************************************************************  CDXDRV0O
037300 E100-WRITE-EXTRACT SECTION.                                        CDXDRV0O
037400 E100-00.                                                           CDXDRV0O
037500     IF EXT-FILE-IS-OPEN                                            CDXDRV0O
037600        GO TO E100-20                                               CDXDRV0O
037700     END-IF                                                         CDXDRV0O
037800     OPEN OUTPUT EXTRACT-FILE                                       CDXDRV0O
037900     SET EXT-FILE-IS-OPEN TO TRUE.                                  CDXDRV0O
038000                                                                    CDXDRV0O
038100 E100-20.                                                           CDXDRV0O
038200     MOVE LINK-OUT-LINE TO EXTRACT-LINE                             CDXDRV0O
038300     WRITE EXTRACT-LINE                                             CDXDRV0O
038400     WRITE EXTRACT-BLANK-LINE                                       CDXDRV0O
038500     ADD 1 TO C9-EXT-WRITTEN                                        CDXDRV0O
038600     .                                                              CDXDRV0O
038700 E100-99.                                                           CDXDRV0O
038800     EXIT.                                                          CDXDRV0O
038900                                                                    CDXDRV0O
039000******************************************************************  CDXDRV0O
039100* CDR-FILE eroeffnen                                                CDXDRV0O
039200******************************************************************  CDXDRV0O
039300 F100-OPEN-CDRFILE SECTION.                                         CDXDRV0O
039400 F100-00.                                                           CDXDRV0O
039500     OPEN INPUT CDR-FILE                                            CDXDRV0O
039600     IF NOT FILE-OK                                                 CDXDRV0O
039700        DISPLAY "CDXDRV0O: OPEN CDR-FILE fehlgeschlagen ",          CDXDRV0O
039800                FILE-STATUS                                         CDXDRV0O
039900        SET PRG-ABBRUCH TO TRUE                                     CDXDRV0O
040000     END-IF                                                         CDXDRV0O
040100     .                                                              CDXDRV0O
040200 F100-99.                                                           CDXDRV0O
040300     EXIT.                                                          CDXDRV0O
040400                                                                    CDXDRV0O
040500******************************************************************  CDXDRV0O
040600* Aufruf COBOL-Utility: GETSTARTUPTEXT                              CDXDRV0O
040700*                                                                   CDXDRV0O
040800*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)         CDXDRV0O
040900*              Ausgabe: stup-result  (-1:NOK, >=0:OK)               CDXDRV0O
041000*                       stup-text                                   CDXDRV0O
041100*                                                                   CDXDRV0O
041200******************************************************************  CDXDRV0O
041300 P100-GETSTARTUPTEXT SECTION.                                       CDXDRV0O
041400 P100-00.                                                           CDXDRV0O
041500     MOVE SPACE TO STUP-TEXT                                        CDXDRV0O
041600     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION                   CDXDRV0O
041700                                     STUP-TEXT                      CDXDRV0O
041800                             GIVING  STUP-RESULT                    CDXDRV0O
041900     EVALUATE STUP-RESULT                                           CDXDRV0O
042000         WHEN -9999 THRU -1                                         CDXDRV0O
042100                     MOVE STUP-RESULT TO D-NUM4                     CDXDRV0O
042200                     DISPLAY "Lesen STARTUP fehlgeschlagen: ",      CDXDRV0O
042300                             D-NUM4                                 CDXDRV0O
042400                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"  CDXDRV0O
042500                     SET PRG-ABBRUCH TO TRUE                        CDXDRV0O
042600                                                                    CDXDRV0O
042700         WHEN ZERO                                                  CDXDRV0O
042800                     DISPLAY "Kein Startup-Text vorhanden"          CDXDRV0O
042900                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"  CDXDRV0O
043000                     SET PRG-ABBRUCH TO TRUE                        CDXDRV0O
043100                                                                    CDXDRV0O
043200         WHEN OTHER                                                 CDXDRV0O
043300                     UNSTRING STUP-TEXT DELIMITED BY " "            CDXDRV0O
043400                     INTO     STUP-MSISDN,                          CDXDRV0O
043500                              STUP-START-DATE,                      CDXDRV0O
043600                              STUP-END-DATE                         CDXDRV0O
043700                     MOVE STUP-MSISDN     TO W-RUN-MSISDN           CDXDRV0O
043800                     MOVE STUP-START-DATE TO W-RUN-START-DATE       CDXDRV0O
043900                     MOVE STUP-END-DATE   TO W-RUN-END-DATE         CDXDRV0O
044000     END-EVALUATE                                                   CDXDRV0O
044100     .                                                              CDXDRV0O
044200 P100-99.                                                           CDXDRV0O
044300     EXIT.                                                          CDXDRV0O
044400                                                                    CDXDRV0O
044500******************************************************************  CDXDRV0O
044600* Ende Source-Programm                                              CDXDRV0O
044700******************************************************************  CDXDRV0O
