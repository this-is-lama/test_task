000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                    SSFCDX0M
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                    SSFCDX0M
000300?SEARCH  =TALLIB                                                    SSFCDX0M
000400?SEARCH  =ASC2EBC                                                   SSFCDX0M
000500?SEARCH  =EBC2ASC                                                   SSFCDX0M
000600?NOLMAP, SYMBOLS, INSPECT                                           SSFCDX0M
000700?SAVE ALL                                                           SSFCDX0M
000800?SAVEABEND                                                          SSFCDX0M
000900?LINES 66                                                           SSFCDX0M
001000?CHECK 3                                                            SSFCDX0M
001100                                                                    SSFCDX0M
001200 IDENTIFICATION DIVISION.                                           SSFCDX0M
001300                                                                    SSFCDX0M
001400 PROGRAM-ID. SSFCDX0M.                                              SSFCDX0M
001500                                                                    SSFCDX0M
001600 AUTHOR. R MUELLER.                                                 SSFCDX0M
001700                                                                    SSFCDX0M
001800 INSTALLATION. SSF DATA PROCESSING - TELEPHONY BILLING GROUP.       SSFCDX0M
001900                                                                    SSFCDX0M
002000 DATE-WRITTEN. 1991-08-14.                                          SSFCDX0M
002100                                                                    SSFCDX0M
002200 DATE-COMPILED.                                                     SSFCDX0M
002300                                                                    SSFCDX0M
002400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                SSFCDX0M
002500                                                                    SSFCDX0M
002600*****************************************************************   SSFCDX0M
002700* Letzte Aenderung :: 2003-11-20                                    SSFCDX0M
002800* Letzte Version   :: A.02.03                                       SSFCDX0M
002900* Kurzbeschreibung :: Validieren der Selektionsparameter und        SSFCDX0M
003000* Kurzbeschreibung :: Selektieren/Formatieren der CDR-Extrakt-      SSFCDX0M
003100* Kurzbeschreibung :: Zeilen fuer CDREXT                            SSFCDX0M
003200*                                                                   SSFCDX0M
003300* Aenderungen (Version und Datum in Variable K-VERSION aendern)     SSFCDX0M
003400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!   SSFCDX0M
003500*----------------------------------------------------------------*  SSFCDX0M
003600* Vers.   | Datum      | von | Kommentar                        *   SSFCDX0M
003700*---------|------------|-----|----------------------------------*   SSFCDX0M
003800* A.00.00 | 1991-08-14 | rm  | Neuerstellung fuer CDREXT         *  SSFCDX0M
003900* A.01.00 | 1993-05-19 | rm  | Datumsbereich statt Einzeldatum   *  SSFCDX0M
004000*         |            |     | (Auftrag SSFNEW-039)             *   SSFCDX0M
004100* A.01.01 | 1993-05-27 | rm  | Schaltjahr-Pruefung bei DD/MM     *  SSFCDX0M
004200*         |            |     | ergaenzt                          *  SSFCDX0M
004300* A.02.00 | 1998-09-14 | js  | Jahr-2000: CCYY-Datumsfelder,     *  SSFCDX0M
004400*         |            |     | 4-stelliges Jahr im Startparam.  *   SSFCDX0M
004500* A.02.01 | 1999-02-11 | kl  | Kommentare auf Englisch umgestellt*  SSFCDX0M
004600* A.02.02 | 2000-01-19 | kl  | Jahr-2000-Rollover verifiziert,   *  SSFCDX0M
004700*         |            |     | keine Codeaenderung noetig       *   SSFCDX0M
004800* A.02.03 | 2003-11-20 | dm  | Programmbeschreibung und         *   SSFCDX0M
004900*         |            |     | Changelog-Format an SSFUSG0M     *   SSFCDX0M
005000*         |            |     | angeglichen                      *   SSFCDX0M
005100*----------------------------------------------------------------*  SSFCDX0M
005200*                                                                   SSFCDX0M
005300* Programmbeschreibung                                              SSFCDX0M
005400* --------------------                                              SSFCDX0M
005500* Fachmodul zum CDR-Detailextrakt. Wird vom Treiber CDXDRV0O per    SSFCDX0M
005600* CALL "SSFCDX0M" USING LINK-REC angesprochen:                      SSFCDX0M
005700*   LINK-CMD = "VP"  Validieren MSISDN-Filter und Datumsbereich,    SSFCDX0M
005800*                     Aufbau der Vergleichs-Zeitstempel             SSFCDX0M
005900*   LINK-CMD = "SL"  Pruefen Selektionsbedingung fuer einen CDR-    SSFCDX0M
006000*                     Satz und, bei Treffer, Formatieren der        SSFCDX0M
006100*                     Extrakt-Ausgabezeile (LINK-OUT-LINE)          SSFCDX0M
006200*                                                                   SSFCDX0M
006300******************************************************************  SSFCDX0M
006400                                                                    SSFCDX0M
006500 ENVIRONMENT DIVISION.                                              SSFCDX0M
006600 CONFIGURATION SECTION.                                             SSFCDX0M
006700 SPECIAL-NAMES.                                                     SSFCDX0M
006800     SWITCH-15 IS ANZEIGE-VERSION                                   SSFCDX0M
006900         ON STATUS IS SHOW-VERSION                                  SSFCDX0M
007000     CLASS ALPHNUM IS "0123456789"                                  SSFCDX0M
007100                      "abcdefghijklmnopqrstuvwxyz"                  SSFCDX0M
007200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                  SSFCDX0M
007300                      " .,;-_!$%&/=*+".                             SSFCDX0M
007400                                                                    SSFCDX0M
007500 INPUT-OUTPUT SECTION.                                              SSFCDX0M
007600 FILE-CONTROL.                                                      SSFCDX0M
007700                                                                    SSFCDX0M
007800                                                                    SSFCDX0M
007900 DATA DIVISION.                                                     SSFCDX0M
008000 FILE SECTION.                                                      SSFCDX0M
008100                                                                    SSFCDX0M
008200                                                                    SSFCDX0M
008300 WORKING-STORAGE SECTION.                                           SSFCDX0M
008400*----------------------------------------------------------------*  SSFCDX0M
008500* Modul-Eyecatcher: eigenstaendiges 77-Feld am Kopf des Working-    SSFCDX0M
008600* Storage, wie in diesem Fachmodul seit jeher gefuehrt              SSFCDX0M
008700*----------------------------------------------------------------*  SSFCDX0M
008800 77          K-MODUL          PIC X(08)   VALUE "SSFCDX0M".         SSFCDX0M
008900                                                                    SSFCDX0M
009000*----------------------------------------------------------------*  SSFCDX0M
009100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                     SSFCDX0M
009200*----------------------------------------------------------------*  SSFCDX0M
009300 01          COMP-FELDER.                                           SSFCDX0M
009400     05      C4-DIV4             PIC S9(04) COMP.                   SSFCDX0M
009500     05      C4-REM4             PIC S9(04) COMP.                   SSFCDX0M
009600     05      C4-DIV100           PIC S9(04) COMP.                   SSFCDX0M
009700     05      C4-REM100           PIC S9(04) COMP.                   SSFCDX0M
009800     05      C4-DIV400           PIC S9(04) COMP.                   SSFCDX0M
009900     05      C4-REM400           PIC S9(04) COMP.                   SSFCDX0M
010000     05      C4-DAYS-IN-MONTH    PIC S9(04) COMP.                   SSFCDX0M
010100                                                                    SSFCDX0M
010200     05      C14-CDR-STAMP       PIC S9(14) COMP.                   SSFCDX0M
010300     05      C14-START-BOUND     PIC S9(14) COMP.                   SSFCDX0M
010400     05      C14-END-BOUND       PIC S9(14) COMP.                   SSFCDX0M
010500     05      FILLER              PIC X(01).                         SSFCDX0M
010600                                                                    SSFCDX0M
010700*----------------------------------------------------------------*  SSFCDX0M
010800* Display-Felder: Praefix D                                         SSFCDX0M
010900*----------------------------------------------------------------*  SSFCDX0M
011000 01          DISPLAY-FELDER.                                        SSFCDX0M
011100     05      D-NUM4              PIC -9(04).                        SSFCDX0M
011200     05      D-NUM9              PIC  9(09).                        SSFCDX0M
011300     05      FILLER              PIC X(01).                         SSFCDX0M
011400                                                                    SSFCDX0M
011500*----------------------------------------------------------------*  SSFCDX0M
011600* Felder mit konstantem Inhalt: Praefix K                           SSFCDX0M
011700*----------------------------------------------------------------*  SSFCDX0M
011800 01          KONSTANTE-FELDER.                                      SSFCDX0M
011900     05      K-VERSION        PIC X(08)   VALUE "A.02.03 ".         SSFCDX0M
012000     05      K-DAYS-IN-MONTH-TAB.                                   SSFCDX0M
012100         10  FILLER           PIC 9(02)   VALUE 31.                 SSFCDX0M
012200         10  FILLER           PIC 9(02)   VALUE 28.                 SSFCDX0M
012300         10  FILLER           PIC 9(02)   VALUE 31.                 SSFCDX0M
012400         10  FILLER           PIC 9(02)   VALUE 30.                 SSFCDX0M
012500         10  FILLER           PIC 9(02)   VALUE 31.                 SSFCDX0M
012600         10  FILLER           PIC 9(02)   VALUE 30.                 SSFCDX0M
012700         10  FILLER           PIC 9(02)   VALUE 31.                 SSFCDX0M
012800         10  FILLER           PIC 9(02)   VALUE 31.                 SSFCDX0M
012900         10  FILLER           PIC 9(02)   VALUE 30.                 SSFCDX0M
013000         10  FILLER           PIC 9(02)   VALUE 31.                 SSFCDX0M
013100         10  FILLER           PIC 9(02)   VALUE 30.                 SSFCDX0M
013200         10  FILLER           PIC 9(02)   VALUE 31.                 SSFCDX0M
013300     05      K-DAYS-IN-MONTH-R REDEFINES K-DAYS-IN-MONTH-TAB.       SSFCDX0M
013400         10  K-DAYS           PIC 9(02) OCCURS 12 TIMES.            SSFCDX0M
013500     05      FILLER              PIC X(01).                         SSFCDX0M
013600                                                                    SSFCDX0M
013700*----------------------------------------------------------------*  SSFCDX0M
013800* Conditional-Felder                                                SSFCDX0M
013900*----------------------------------------------------------------*  SSFCDX0M
014000 01          SCHALTER.                                              SSFCDX0M
014100     05      PRG-STATUS          PIC 9.                             SSFCDX0M
014200          88 PRG-OK                          VALUE ZERO.            SSFCDX0M
014300          88 PRG-NOK                         VALUE 1 THRU 9.        SSFCDX0M
014400          88 PRG-ABBRUCH                     VALUE 2.               SSFCDX0M
014500     05      W-DATE-FLAG         PIC X.                             SSFCDX0M
014600          88 W-DATE-IS-OK                    VALUE "Y".             SSFCDX0M
014700          88 W-DATE-IS-BAD                   VALUE "N".             SSFCDX0M
014800     05      W-LEAP-FLAG         PIC X.                             SSFCDX0M
014900          88 W-LEAP-YEAR                     VALUE "Y".             SSFCDX0M
015000          88 W-NOT-LEAP-YEAR                 VALUE "N".             SSFCDX0M
015100                                                                    SSFCDX0M
015200*----------------------------------------------------------------*  SSFCDX0M
015300* weitere Arbeitsfelder                                             SSFCDX0M
015400*----------------------------------------------------------------*  SSFCDX0M
015500 01          WORK-FELDER.                                           SSFCDX0M
015600     05      W-VALIDATE-TEXT     PIC X(10).                         SSFCDX0M
015700     05      W-VALIDATE-TEXT-R REDEFINES W-VALIDATE-TEXT.           SSFCDX0M
015800         10  WVT-CCYY            PIC X(04).                         SSFCDX0M
015900         10  WVT-DASH1           PIC X(01).                         SSFCDX0M
016000         10  WVT-MM              PIC X(02).                         SSFCDX0M
016100         10  WVT-DASH2           PIC X(01).                         SSFCDX0M
016200         10  WVT-DD              PIC X(02).                         SSFCDX0M
016300     05      W-VALIDATE-CCYY     PIC 9(04).                         SSFCDX0M
016400     05      W-VALIDATE-MM       PIC 9(02).                         SSFCDX0M
016500     05      W-VALIDATE-DD       PIC 9(02).                         SSFCDX0M
016600     05      W-VALIDATE-NUM      PIC 9(08).                         SSFCDX0M
016700     05      W-START-BOUND       PIC 9(08).                         SSFCDX0M
016800     05      W-END-BOUND         PIC 9(08).                         SSFCDX0M
016900     05      W-START-STAMP       PIC X(19).                         SSFCDX0M
017000     05      W-END-STAMP         PIC X(19).                         SSFCDX0M
017100     05      FILLER              PIC X(01).                         SSFCDX0M
017200                                                                    SSFCDX0M
017300*----------------------------------------------------------------*  SSFCDX0M
017400* Uebergabebereich CALL "SSFCDX0M"                                  SSFCDX0M
017500*----------------------------------------------------------------*  SSFCDX0M
017600 LINKAGE SECTION.                                                   SSFCDX0M
017700 01     LINK-REC.                                                   SSFCDX0M
017800    05  LINK-HDR.                                                   SSFCDX0M
017900     10 LINK-CMD                 PIC X(02).                         SSFCDX0M
018000*       "VP" = Validieren Selektionsparameter                       SSFCDX0M
018100*       "SL" = Selektieren + Formatieren eines CDR-Satzes           SSFCDX0M
018200     10 LINK-RC                  PIC S9(04) COMP.                   SSFCDX0M
018300*       0 = OK, 2 = MSISDN ungueltig, 3 = Datum ungueltig           SSFCDX0M
018400    05  LINK-DATA.                                                  SSFCDX0M
018500     10 LINK-MSISDN-FILTER       PIC X(11).                         SSFCDX0M
018600     10 LINK-START-DATE-TEXT     PIC X(10).                         SSFCDX0M
018700     10 LINK-END-DATE-TEXT       PIC X(10).                         SSFCDX0M
018800     10 LINK-SELECTED            PIC X(01).                         SSFCDX0M
018900        88 LINK-IS-SELECTED               VALUE "Y".                SSFCDX0M
019000     10 LINK-IN-CDR.                                                SSFCDX0M
019100        15 LINK-IN-CALL-TYPE     PIC X(02).                         SSFCDX0M
019200        15 LINK-IN-PHONE-ONE     PIC X(11).                         SSFCDX0M
019300        15 LINK-IN-PHONE-TWO     PIC X(11).                         SSFCDX0M
019400        15 LINK-IN-START-CCYYMMDD    PIC 9(08).                     SSFCDX0M
019500        15 LINK-IN-START-YMD REDEFINES LINK-IN-START-CCYYMMDD.      SSFCDX0M
019600           20 LINK-IN-START-CCYY    PIC 9(04).                      SSFCDX0M
019700           20 LINK-IN-START-MM      PIC 9(02).                      SSFCDX0M
019800           20 LINK-IN-START-DD      PIC 9(02).                      SSFCDX0M
019900        15 LINK-IN-START-HHMMSS     PIC 9(06).                      SSFCDX0M
020000        15 LINK-IN-START-HMS REDEFINES LINK-IN-START-HHMMSS.        SSFCDX0M
020100           20 LINK-IN-START-HH      PIC 9(02).                      SSFCDX0M
020200           20 LINK-IN-START-MN      PIC 9(02).                      SSFCDX0M
020300           20 LINK-IN-START-SS      PIC 9(02).                      SSFCDX0M
020400        15 LINK-IN-END-CCYYMMDD     PIC 9(08).                      SSFCDX0M
020500        15 LINK-IN-END-YMD REDEFINES LINK-IN-END-CCYYMMDD.          SSFCDX0M
020600           20 LINK-IN-END-CCYY      PIC 9(04).                      SSFCDX0M
020700           20 LINK-IN-END-MM        PIC 9(02).                      SSFCDX0M
020800           20 LINK-IN-END-DD        PIC 9(02).                      SSFCDX0M
020900        15 LINK-IN-END-HHMMSS       PIC 9(06).                      SSFCDX0M
021000        15 LINK-IN-END-HMS REDEFINES LINK-IN-END-HHMMSS.            SSFCDX0M
021100           20 LINK-IN-END-HH        PIC 9(02).                      SSFCDX0M
021200           20 LINK-IN-END-MN        PIC 9(02).                      SSFCDX0M
021300           20 LINK-IN-END-SS        PIC 9(02).                      SSFCDX0M
021400     10 LINK-OUT-LINE             PIC X(66).                        SSFCDX0M
021500                                                                    SSFCDX0M
021600 PROCEDURE DIVISION USING LINK-REC.                                 SSFCDX0M
021700******************************************************************  SSFCDX0M
021800* Steuerungs-Section                                                SSFCDX0M
021900******************************************************************  SSFCDX0M
022000 A100-STEUERUNG SECTION.                                            SSFCDX0M
022100 A100-00.                                                           SSFCDX0M
022200     EVALUATE LINK-CMD                                              SSFCDX0M
022300        WHEN "VP"     PERFORM C000-INIT                             SSFCDX0M
022400        WHEN "SL"     PERFORM C400-TEST-SELECT                      SSFCDX0M
022500        WHEN OTHER    DISPLAY "Falsches Kommando fuer ",            SSFCDX0M
022600                              K-MODUL, ": ", LINK-CMD               SSFCDX0M
022700                      MOVE 9999 TO LINK-RC                          SSFCDX0M
022800     END-EVALUATE                                                   SSFCDX0M
022900     EXIT PROGRAM                                                   SSFCDX0M
023000     .                                                              SSFCDX0M
023100 A100-99.                                                           SSFCDX0M
023200     EXIT.                                                          SSFCDX0M
023300                                                                    SSFCDX0M
023400******************************************************************  SSFCDX0M
023500* Validieren MSISDN-Filter und Datumsbereich, Vergleichs-           SSFCDX0M
023600* Zeitstempel (Mitternacht Start- und Enddatum) aufbauen            SSFCDX0M
023700******************************************************************  SSFCDX0M
023800 C000-INIT SECTION.                                                 SSFCDX0M
023900 C000-00.                                                           SSFCDX0M
024000     MOVE ZERO TO LINK-RC                                           SSFCDX0M
024100                                                                    SSFCDX0M
024200     PERFORM C410-VALIDATE-MSISDN                                   SSFCDX0M
024300     IF PRG-ABBRUCH                                                 SSFCDX0M
024400        MOVE 2 TO LINK-RC                                           SSFCDX0M
024500        EXIT SECTION                                                SSFCDX0M
024600     END-IF                                                         SSFCDX0M
024700                                                                    SSFCDX0M
024800     MOVE LINK-START-DATE-TEXT TO W-VALIDATE-TEXT                   SSFCDX0M
024900     PERFORM C420-VALIDATE-DATE                                     SSFCDX0M
025000     IF W-DATE-IS-BAD                                               SSFCDX0M
025100        DISPLAY "SSFCDX0M: Startdatum ungueltig - ",                SSFCDX0M
025200                LINK-START-DATE-TEXT                                SSFCDX0M
025300        MOVE 3 TO LINK-RC                                           SSFCDX0M
025400        EXIT SECTION                                                SSFCDX0M
025500     END-IF                                                         SSFCDX0M
025600     MOVE W-VALIDATE-NUM TO W-START-BOUND                           SSFCDX0M
025700                                                                    SSFCDX0M
025800     MOVE LINK-END-DATE-TEXT TO W-VALIDATE-TEXT                     SSFCDX0M
025900     PERFORM C420-VALIDATE-DATE                                     SSFCDX0M
026000     IF W-DATE-IS-BAD                                               SSFCDX0M
026100        DISPLAY "SSFCDX0M: Enddatum ungueltig - ",                  SSFCDX0M
026200                LINK-END-DATE-TEXT                                  SSFCDX0M
026300        MOVE 3 TO LINK-RC                                           SSFCDX0M
026400        EXIT SECTION                                                SSFCDX0M
026500     END-IF                                                         SSFCDX0M
026600     MOVE W-VALIDATE-NUM TO W-END-BOUND                             SSFCDX0M
026700     .                                                              SSFCDX0M
026800 C000-99.                                                           SSFCDX0M
026900     EXIT.                                                          SSFCDX0M
027000                                                                    SSFCDX0M
027100******************************************************************  SSFCDX0M
027200* MSISDN-Pruefung: gueltig, wenn genau 11 Stellen belegt sind       SSFCDX0M
027300******************************************************************  SSFCDX0M
027400 C410-VALIDATE-MSISDN SECTION.                                      SSFCDX0M
027500 C410-00.                                                           SSFCDX0M
027600     IF LINK-MSISDN-FILTER = SPACES                                 SSFCDX0M
027700     OR LINK-MSISDN-FILTER (11:1) = SPACE                           SSFCDX0M
027800        DISPLAY "SSFCDX0M: MSISDN nicht 11-stellig - ",             SSFCDX0M
027900                LINK-MSISDN-FILTER                                  SSFCDX0M
028000        SET PRG-ABBRUCH TO TRUE                                     SSFCDX0M
028100     END-IF                                                         SSFCDX0M
028200     .                                                              SSFCDX0M
028300 C410-99.                                                           SSFCDX0M
028400     EXIT.                                                          SSFCDX0M
028500                                                                    SSFCDX0M
028600******************************************************************  SSFCDX0M
028700* Datum im Format CCYY-MM-DD parsen und pruefen (Schaltjahr fuer    SSFCDX0M
028800* Februar per DIVIDE ... REMAINDER, keine intrinsischen FUNCTIONs   SSFCDX0M
028900* auf diesem Compiler verfuegbar)                                   SSFCDX0M
029000******************************************************************  SSFCDX0M
029100 C420-VALIDATE-DATE SECTION.                                        SSFCDX0M
029200 C420-00.                                                           SSFCDX0M
029300     SET W-DATE-IS-BAD TO TRUE                                      SSFCDX0M
029400                                                                    SSFCDX0M
029500     IF WVT-DASH1 = "-" AND WVT-DASH2 = "-"                         SSFCDX0M
029600     AND WVT-CCYY IS NUMERIC                                        SSFCDX0M
029700     AND WVT-MM   IS NUMERIC                                        SSFCDX0M
029800     AND WVT-DD   IS NUMERIC                                        SSFCDX0M
029900        MOVE WVT-CCYY TO W-VALIDATE-CCYY                            SSFCDX0M
030000        MOVE WVT-MM   TO W-VALIDATE-MM                              SSFCDX0M
030100        MOVE WVT-DD   TO W-VALIDATE-DD                              SSFCDX0M
030200                                                                    SSFCDX0M
030300        IF W-VALIDATE-MM >= 1 AND W-VALIDATE-MM <= 12               SSFCDX0M
030400           PERFORM C425-00 THRU C425-99                             SSFCDX0M
030500           IF W-VALIDATE-DD >= 1                                    SSFCDX0M
030600           AND W-VALIDATE-DD <= C4-DAYS-IN-MONTH                    SSFCDX0M
030700              SET W-DATE-IS-OK TO TRUE                              SSFCDX0M
030800              COMPUTE W-VALIDATE-NUM =                              SSFCDX0M
030900                        (W-VALIDATE-CCYY * 10000)                   SSFCDX0M
031000                      + (W-VALIDATE-MM   * 100)                     SSFCDX0M
031100                      +  W-VALIDATE-DD                              SSFCDX0M
031200           END-IF                                                   SSFCDX0M
031300        END-IF                                                      SSFCDX0M
031400     END-IF                                                         SSFCDX0M
031500     .                                                              SSFCDX0M
031600 C420-99.                                                           SSFCDX0M
031700     EXIT.                                                          SSFCDX0M
031800                                                                    SSFCDX0M
031900******************************************************************  SSFCDX0M
032000* Tage im Monat W-VALIDATE-MM ermitteln, Februar im Schaltjahr      SSFCDX0M
032100* auf 29 korrigieren (Auftrag SSFNEW-039 / Aenderung A.01.01)       SSFCDX0M
032200******************************************************************  SSFCDX0M
032300 C425-DAYS-IN-MONTH SECTION.                                        SSFCDX0M
032400 C425-00.                                                           SSFCDX0M
032500     MOVE K-DAYS (W-VALIDATE-MM) TO C4-DAYS-IN-MONTH                SSFCDX0M
032600                                                                    SSFCDX0M
032700     IF W-VALIDATE-MM NOT = 2                                       SSFCDX0M
032800        GO TO C425-99                                               SSFCDX0M
032900     END-IF                                                         SSFCDX0M
033000                                                                    SSFCDX0M
033100     DIVIDE W-VALIDATE-CCYY BY 4                                    SSFCDX0M
033200                GIVING C4-DIV4   REMAINDER C4-REM4                  SSFCDX0M
033300     DIVIDE W-VALIDATE-CCYY BY 100                                  SSFCDX0M
033400                GIVING C4-DIV100 REMAINDER C4-REM100                SSFCDX0M
033500     DIVIDE W-VALIDATE-CCYY BY 400                                  SSFCDX0M
033600                GIVING C4-DIV400 REMAINDER C4-REM400                SSFCDX0M
033700     IF C4-REM4 = ZERO                                              SSFCDX0M
033800     AND (C4-REM100 NOT = ZERO OR C4-REM400 = ZERO)                 SSFCDX0M
033900        SET W-LEAP-YEAR TO TRUE                                     SSFCDX0M
034000        MOVE 29 TO C4-DAYS-IN-MONTH                                 SSFCDX0M
034100     ELSE                                                           SSFCDX0M
034200        SET W-NOT-LEAP-YEAR TO TRUE                                 SSFCDX0M
034300     END-IF                                                         SSFCDX0M
034400     .                                                              SSFCDX0M
034500 C425-99.                                                           SSFCDX0M
034600     EXIT.                                                          SSFCDX0M
034700                                                                    SSFCDX0M
034800******************************************************************  SSFCDX0M
034900* Selektionsbedingung pruefen: START-Zeitstempel innerhalb des      SSFCDX0M
035000* Datumsbereichs UND Teilnehmer an diesem Gespraech beteiligt       SSFCDX0M
035100******************************************************************  SSFCDX0M
035200 C400-TEST-SELECT SECTION.                                          SSFCDX0M
035300 C400-00.                                                           SSFCDX0M
035400     MOVE "N" TO LINK-SELECTED                                      SSFCDX0M
035500                                                                    SSFCDX0M
035600     COMPUTE C14-CDR-STAMP =                                        SSFCDX0M
035700               (LINK-IN-START-CCYYMMDD * 1000000)                   SSFCDX0M
035800             +  LINK-IN-START-HHMMSS                                SSFCDX0M
035900     COMPUTE C14-START-BOUND = W-START-BOUND * 1000000              SSFCDX0M
036000     COMPUTE C14-END-BOUND   = W-END-BOUND   * 1000000              SSFCDX0M
036100                                                                    SSFCDX0M
036200     IF C14-CDR-STAMP >= C14-START-BOUND                            SSFCDX0M
036300     AND C14-CDR-STAMP <= C14-END-BOUND                             SSFCDX0M
036400     AND (LINK-IN-PHONE-ONE = LINK-MSISDN-FILTER                    SSFCDX0M
036500          OR LINK-IN-PHONE-TWO = LINK-MSISDN-FILTER)                SSFCDX0M
036600        MOVE "Y" TO LINK-SELECTED                                   SSFCDX0M
036700        PERFORM C500-FORMAT-LINE                                    SSFCDX0M
036800     END-IF                                                         SSFCDX0M
036900     .                                                              SSFCDX0M
037000 C400-99.                                                           SSFCDX0M
037100     EXIT.                                                          SSFCDX0M
037200                                                                    SSFCDX0M
037300******************************************************************  SSFCDX0M
037400* Extrakt-Ausgabezeile aufbauen: CALL-TYPE, PHONE-ONE, PHONE-TWO,   SSFCDX0M
037500* START-STAMP, END-STAMP (Format CCYY-MM-DDTHH:MM:SS)               SSFCDX0M
037600******************************************************************  SSFCDX0M
037700 C500-FORMAT-LINE SECTION.                                          SSFCDX0M
037800 C500-00.                                                           SSFCDX0M
037900     STRING LINK-IN-START-CCYY DELIMITED BY SIZE,                   SSFCDX0M
038000            "-"                DELIMITED BY SIZE,                   SSFCDX0M
038100            LINK-IN-START-MM   DELIMITED BY SIZE,                   SSFCDX0M
038200            "-"                DELIMITED BY SIZE,                   SSFCDX0M
038300            LINK-IN-START-DD   DELIMITED BY SIZE,                   SSFCDX0M
038400            "T"                DELIMITED BY SIZE,                   SSFCDX0M
038500            LINK-IN-START-HH   DELIMITED BY SIZE,                   SSFCDX0M
038600            ":"                DELIMITED BY SIZE,                   SSFCDX0M
038700            LINK-IN-START-MN   DELIMITED BY SIZE,                   SSFCDX0M
038800            ":"                DELIMITED BY SIZE,                   SSFCDX0M
038900            LINK-IN-START-SS   DELIMITED BY SIZE                    SSFCDX0M
039000     INTO   W-START-STAMP                                           SSFCDX0M
039100                                                                    SSFCDX0M
039200     STRING LINK-IN-END-CCYY   DELIMITED BY SIZE,                   SSFCDX0M
039300            "-"                DELIMITED BY SIZE,                   SSFCDX0M
039400            LINK-IN-END-MM     DELIMITED BY SIZE,                   SSFCDX0M
039500            "-"                DELIMITED BY SIZE,                   SSFCDX0M
039600            LINK-IN-END-DD     DELIMITED BY SIZE,                   SSFCDX0M
039700            "T"                DELIMITED BY SIZE,                   SSFCDX0M
039800            LINK-IN-END-HH     DELIMITED BY SIZE,                   SSFCDX0M
039900            ":"                DELIMITED BY SIZE,                   SSFCDX0M
040000            LINK-IN-END-MN     DELIMITED BY SIZE,                   SSFCDX0M
040100            ":"                DELIMITED BY SIZE,                   SSFCDX0M
040200            LINK-IN-END-SS     DELIMITED BY SIZE                    SSFCDX0M
040300     INTO   W-END-STAMP                                             SSFCDX0M
040400                                                                    SSFCDX0M
040500     STRING LINK-IN-CALL-TYPE  DELIMITED BY SIZE,                   SSFCDX0M
040600            ","                DELIMITED BY SIZE,                   SSFCDX0M
040700            LINK-IN-PHONE-ONE  DELIMITED BY SIZE,                   SSFCDX0M
040800            ","                DELIMITED BY SIZE,                   SSFCDX0M
040900            LINK-IN-PHONE-TWO  DELIMITED BY SIZE,                   SSFCDX0M
041000            ","                DELIMITED BY SIZE,                   SSFCDX0M
041100            W-START-STAMP      DELIMITED BY SIZE,                   SSFCDX0M
041200            ","                DELIMITED BY SIZE,                   SSFCDX0M
041300            W-END-STAMP        DELIMITED BY SIZE                    SSFCDX0M
041400     INTO   LINK-OUT-LINE                                           SSFCDX0M
041500     .                                                              SSFCDX0M
041600 C500-99.                                                           SSFCDX0M
041700     EXIT.                                                          SSFCDX0M
041800                                                                    SSFCDX0M
041900******************************************************************  SSFCDX0M
042000* Ende Source-Programm                                              SSFCDX0M
042100******************************************************************  SSFCDX0M
