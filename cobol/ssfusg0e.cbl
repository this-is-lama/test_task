000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                    SSFUSG0M
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                    SSFUSG0M
000300?SEARCH  =TALLIB                                                    SSFUSG0M
000400?SEARCH  =ASC2EBC                                                   SSFUSG0M
000500?SEARCH  =EBC2ASC                                                   SSFUSG0M
000600?NOLMAP, SYMBOLS, INSPECT                                           SSFUSG0M
000700?SAVE ALL                                                           SSFUSG0M
000800?SAVEABEND                                                          SSFUSG0M
000900?LINES 66                                                           SSFUSG0M
001000?CHECK 3                                                            SSFUSG0M
001100                                                                    SSFUSG0M
001200 IDENTIFICATION DIVISION.                                           SSFUSG0M
001300                                                                    SSFUSG0M
001400 PROGRAM-ID. SSFUSG0M.                                              SSFUSG0M
001500                                                                    SSFUSG0M
001600 AUTHOR. K LINDQUIST.                                               SSFUSG0M
001700                                                                    SSFUSG0M
001800 INSTALLATION. SSF DATA PROCESSING - TELEPHONY BILLING GROUP.       SSFUSG0M
001900                                                                    SSFUSG0M
002000 DATE-WRITTEN. 1989-06-19.                                          SSFUSG0M
002100                                                                    SSFUSG0M
002200 DATE-COMPILED.                                                     SSFUSG0M
002300                                                                    SSFUSG0M
002400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                SSFUSG0M
002500                                                                    SSFUSG0M
002600*****************************************************************   SSFUSG0M
002700* Letzte Aenderung :: 2003-11-20                                    SSFUSG0M
002800* Letzte Version   :: G.03.02                                       SSFUSG0M
002900* Kurzbeschreibung :: Klassifizieren und Kumulieren von CDR-        SSFUSG0M
003000* Kurzbeschreibung :: Saetzen fuer den Usage Data Report (UDR)      SSFUSG0M
003100*                                                                   SSFUSG0M
003200* Aenderungen (Version und Datum in Variable K-VERSION aendern)     SSFUSG0M
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!   SSFUSG0M
003400*----------------------------------------------------------------*  SSFUSG0M
003500* Vers.   | Datum      | von | Kommentar                        *   SSFUSG0M
003600*---------|------------|-----|----------------------------------*   SSFUSG0M
003700* G.00.00 | 1989-06-19 | kl  | Neuerstellung fuer USGRPT         *  SSFUSG0M
003800* G.00.01 | 1990-11-05 | rm  | CDR-ID Feld auf 9(09) verbreitert *  SSFUSG0M
003900* G.00.02 | 1991-02-14 | rm  | Akkumulation vor doppelter        *  SSFUSG0M
004000*         |            |     | Verbuchung bei PHONE-ONE=TWO      *  SSFUSG0M
004100*         |            |     | abgesichert                       *  SSFUSG0M
004200* G.01.00 | 1994-03-02 | rm  | UDR-Feldnamen vereinheitlicht     *  SSFUSG0M
004300* G.01.01 | 1996-07-30 | tw  | Akkumulatortabelle auf 500        *  SSFUSG0M
004400*         |            |     | Zeilen erweitert (SSFNEW-071)     *  SSFUSG0M
004500* G.02.00 | 1998-09-14 | js  | Jahr-2000: CCYY-Datumsfelder,     *  SSFUSG0M
004600*         |            |     | Julian-Tageszaehler ersetzt       *  SSFUSG0M
004700*         |            |     | die alte YY-Naeherungsformel      *  SSFUSG0M
004800* G.02.01 | 1998-09-21 | js  | REDEFINES fuer CCYY/MM/DD und     *  SSFUSG0M
004900*         |            |     | HH/MN/SS Teilfelder ergaenzt      *  SSFUSG0M
005000* G.02.02 | 1999-02-11 | kl  | Kommentare auf Englisch umgestellt*  SSFUSG0M
005100* G.03.00 | 2000-01-18 | kl  | Y2K: Jahreswechsel geprueft,      *  SSFUSG0M
005200*         |            |     | Julian-Berechnung bleibt korrekt  *  SSFUSG0M
005300* G.03.01 | 2001-05-09 | dm  | Auftrag SSFNEW-118: Modus "A"     *  SSFUSG0M
005400*         |            |     | (alle Teilnehmer je Monat)        *  SSFUSG0M
005500* G.03.02 | 2003-11-20 | dm  | SSFNEW-204: MSISDN-Pruefung vor   *  SSFUSG0M
005600*         |            |     | Akkumulation vorgezogen           *  SSFUSG0M
005700*----------------------------------------------------------------*  SSFUSG0M
005800*                                                                   SSFUSG0M
005900* Programmbeschreibung                                              SSFUSG0M
006000* --------------------                                              SSFUSG0M
006100* Fachmodul zum Usage Data Report. Wird vom Treiber USGDRV0O per    SSFUSG0M
006200* CALL "SSFUSG0M" USING LINK-REC angesprochen:                      SSFUSG0M
006300*   LINK-CMD = "IN"  Uebernahme der Selektionsparameter (Modus,     SSFUSG0M
006400*                     MSISDN-Filter, Monatsfenster) und Reset der   SSFUSG0M
006500*                     Akkumulatortabelle                            SSFUSG0M
006600*   LINK-CMD = "PR"  Klassifizieren/Kumulieren eines CDR-Satzes     SSFUSG0M
006700*   LINK-CMD = "GR"  Herausgeben der naechsten aufsummierten Zeile  SSFUSG0M
006800*                     (Modus A: Tabellenzeile fuer Zeile; Modus S:  SSFUSG0M
006900*                     genau eine Zeile fuer den gesuchten MSISDN)   SSFUSG0M
007000* Die Akkumulatortabelle lebt in der WORKING-STORAGE dieses         SSFUSG0M
007100* Fachmoduls und bleibt ueber mehrere CALLs hinweg erhalten (kein   SSFUSG0M
007200* INITIAL PROGRAM) - so entfaellt eine eigene Datenbank fuer die    SSFUSG0M
007300* Monatsauswertung ueber alle Teilnehmer.                           SSFUSG0M
007400*                                                                   SSFUSG0M
007500******************************************************************  SSFUSG0M
007600                                                                    SSFUSG0M
007700 ENVIRONMENT DIVISION.                                              SSFUSG0M
007800 CONFIGURATION SECTION.                                             SSFUSG0M
007900 SPECIAL-NAMES.                                                     SSFUSG0M
008000     SWITCH-15 IS ANZEIGE-VERSION                                   SSFUSG0M
008100         ON STATUS IS SHOW-VERSION                                  SSFUSG0M
008200     CLASS ALPHNUM IS "0123456789"                                  SSFUSG0M
008300                      "abcdefghijklmnopqrstuvwxyz"                  SSFUSG0M
008400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                  SSFUSG0M
008500                      " .,;-_!$%&/=*+".                             SSFUSG0M
008600                                                                    SSFUSG0M
008700 INPUT-OUTPUT SECTION.                                              SSFUSG0M
008800 FILE-CONTROL.                                                      SSFUSG0M
008900                                                                    SSFUSG0M
009000                                                                    SSFUSG0M
009100 DATA DIVISION.                                                     SSFUSG0M
009200 FILE SECTION.                                                      SSFUSG0M
009300                                                                    SSFUSG0M
009400                                                                    SSFUSG0M
009500 WORKING-STORAGE SECTION.                                           SSFUSG0M
009600*----------------------------------------------------------------*  SSFUSG0M
009700* Modul-Eyecatcher und Meldungszeile: eigenstaendige 77-Felder am   SSFUSG0M
009800* Kopf des Working-Storage, wie in diesem Fachmodul seit jeher      SSFUSG0M
009900* gefuehrt                                                          SSFUSG0M
010000*----------------------------------------------------------------*  SSFUSG0M
010100 77          K-MODUL          PIC X(08)   VALUE "SSFUSG0M".         SSFUSG0M
010200 77          ZEILE            PIC X(80).                            SSFUSG0M
010300                                                                    SSFUSG0M
010400*----------------------------------------------------------------*  SSFUSG0M
010500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                     SSFUSG0M
010600*----------------------------------------------------------------*  SSFUSG0M
010700 01          COMP-FELDER.                                           SSFUSG0M
010800     05      C4-TAB-COUNT        PIC S9(04) COMP VALUE ZERO.        SSFUSG0M
010900     05      C4-TAB-MAX          PIC S9(04) COMP VALUE 500.         SSFUSG0M
011000     05      C4-GET-IDX          PIC S9(04) COMP VALUE ZERO.        SSFUSG0M
011100     05      C4-SPLIT-MINUTES    PIC S9(04) COMP.                   SSFUSG0M
011200     05      C4-SPLIT-SECONDS    PIC S9(04) COMP.                   SSFUSG0M
011300                                                                    SSFUSG0M
011400     05      C9-START-JDN        PIC S9(09) COMP.                   SSFUSG0M
011500     05      C9-END-JDN          PIC S9(09) COMP.                   SSFUSG0M
011600     05      C9-JDN-A            PIC S9(09) COMP.                   SSFUSG0M
011700     05      C9-JDN-Y            PIC S9(09) COMP.                   SSFUSG0M
011800     05      C9-JDN-M            PIC S9(09) COMP.                   SSFUSG0M
011900     05      C9-JDN-T1           PIC S9(09) COMP.                   SSFUSG0M
012000     05      C9-JDN-T2           PIC S9(09) COMP.                   SSFUSG0M
012100     05      C9-JDN-T3           PIC S9(09) COMP.                   SSFUSG0M
012200     05      C9-JDN-T4           PIC S9(09) COMP.                   SSFUSG0M
012300     05      C9-JDN-RESULT       PIC S9(09) COMP.                   SSFUSG0M
012400     05      C9-SPLIT-SECS       PIC S9(09) COMP.                   SSFUSG0M
012500     05      C9-SPLIT-HOURS      PIC S9(09) COMP.                   SSFUSG0M
012600                                                                    SSFUSG0M
012700     05      C18-START-TOTAL-SECS PIC S9(18) COMP.                  SSFUSG0M
012800     05      C18-END-TOTAL-SECS   PIC S9(18) COMP.                  SSFUSG0M
012900     05      C18-ELAPSED-SECS     PIC S9(18) COMP.                  SSFUSG0M
013000                                                                    SSFUSG0M
013100*----------------------------------------------------------------*  SSFUSG0M
013200* Display-Felder: Praefix D                                         SSFUSG0M
013300*----------------------------------------------------------------*  SSFUSG0M
013400 01          DISPLAY-FELDER.                                        SSFUSG0M
013500     05      D-NUM4              PIC -9(04).                        SSFUSG0M
013600     05      D-NUM9              PIC  9(09).                        SSFUSG0M
013700                                                                    SSFUSG0M
013800*----------------------------------------------------------------*  SSFUSG0M
013900* Felder mit konstantem Inhalt: Praefix K                           SSFUSG0M
014000*----------------------------------------------------------------*  SSFUSG0M
014100 01          KONSTANTE-FELDER.                                      SSFUSG0M
014200     05      K-VERSION        PIC X(08)   VALUE "G.03.02 ".         SSFUSG0M
014300     05      FILLER              PIC X(01).                         SSFUSG0M
014400                                                                    SSFUSG0M
014500*----------------------------------------------------------------*  SSFUSG0M
014600* Conditional-Felder                                                SSFUSG0M
014700*----------------------------------------------------------------*  SSFUSG0M
014800 01          SCHALTER.                                              SSFUSG0M
014900     05      PRG-STATUS          PIC 9.                             SSFUSG0M
015000          88 PRG-OK                          VALUE ZERO.            SSFUSG0M
015100          88 PRG-NOK                         VALUE 1 THRU 9.        SSFUSG0M
015200          88 PRG-ABBRUCH                     VALUE 2.               SSFUSG0M
015300     05      ROW-FLAG            PIC X.                             SSFUSG0M
015400          88 ROW-FOUND                       VALUE "Y".             SSFUSG0M
015500          88 ROW-NOT-FOUND                   VALUE "N".             SSFUSG0M
015600                                                                    SSFUSG0M
015700*----------------------------------------------------------------*  SSFUSG0M
015800* weitere Arbeitsfelder                                             SSFUSG0M
015900*----------------------------------------------------------------*  SSFUSG0M
016000 01          WORK-FELDER.                                           SSFUSG0M
016100     05      W-MODE              PIC X(01).                         SSFUSG0M
016200     05      W-IN-MONTH          PIC X(01).                         SSFUSG0M
016300     05      W-PARTY             PIC X(01).                         SSFUSG0M
016400     05      W-PARTY-MSISDN      PIC X(11).                         SSFUSG0M
016500     05      W-SEARCH-MSISDN     PIC X(11).                         SSFUSG0M
016600     05      W-DIRECTION         PIC X(01).                         SSFUSG0M
016700          88 W-DIR-INCOMING                  VALUE "I".             SSFUSG0M
016800          88 W-DIR-OUTGOING                  VALUE "O".             SSFUSG0M
016900     05      W-MONTH-CCYYMM      PIC 9(06).                         SSFUSG0M
017000     05      W-CDR-CCYYMM        PIC 9(06).                         SSFUSG0M
017100     05      W-JD-CCYY           PIC 9(04).                         SSFUSG0M
017200     05      W-JD-MM             PIC 9(02).                         SSFUSG0M
017300     05      W-JD-DD             PIC 9(02).                         SSFUSG0M
017400     05      W-JD-RESULT         PIC S9(09) COMP.                   SSFUSG0M
017500     05      FILLER              PIC X(01).                         SSFUSG0M
017600                                                                    SSFUSG0M
017700*----------------------------------------------------------------*  SSFUSG0M
017800* Akkumulatortabelle: eine Zeile je MSISDN, per SEARCH gefunden     SSFUSG0M
017900* oder ueber C300-FIND-OR-ADD-ROW neu angelegt (Auftrag SSFNEW-071  SSFUSG0M
018000* fuer die Tabellengroesse, Auftrag SSFNEW-118 fuer den Modus "A")  SSFUSG0M
018100*----------------------------------------------------------------*  SSFUSG0M
018200 01          UDR-ACCUM-TABLE.                                       SSFUSG0M
018300     05      UDR-ACCUM-ROW OCCURS 1 TO 500 TIMES                    SSFUSG0M
018400                            DEPENDING ON C4-TAB-COUNT               SSFUSG0M
018500                            INDEXED BY TAB-IDX.                     SSFUSG0M
018600         10  TAB-MSISDN          PIC X(11).                         SSFUSG0M
018700         10  TAB-INCOMING-SECS   PIC S9(09) COMP.                   SSFUSG0M
018800         10  TAB-OUTGOING-SECS   PIC S9(09) COMP.                   SSFUSG0M
018900         10  FILLER              PIC X(01).                         SSFUSG0M
019000                                                                    SSFUSG0M
019100 EXTENDED-STORAGE SECTION.                                          SSFUSG0M
019200                                                                    SSFUSG0M
019300                                                                    SSFUSG0M
019400 LINKAGE SECTION.                                                   SSFUSG0M
019500                                                                    SSFUSG0M
019600*-->    Uebergabe aus Treiber USGDRV0O                              SSFUSG0M
019700 01     LINK-REC.                                                   SSFUSG0M
019800    05  LINK-HDR.                                                   SSFUSG0M
019900     10 LINK-CMD                 PIC X(02).                         SSFUSG0M
020000*       "IN" = Selektionsparameter uebernehmen, Tabelle leeren      SSFUSG0M
020100*       "PR" = Verarbeiten eines CDR-Satzes                         SSFUSG0M
020200*       "GR" = naechste Ergebniszeile herausgeben                   SSFUSG0M
020300     10 LINK-RC                  PIC S9(04) COMP.                   SSFUSG0M
020400*       0    = OK                                                   SSFUSG0M
020500*       1    = keine Daten (GR: leer / IN: gleichbed.)              SSFUSG0M
020600*       2    = MSISDN-Filter ungueltig (Modus S)                    SSFUSG0M
020700*       9999 = Programmabbruch                                      SSFUSG0M
020800    05  LINK-DATA.                                                  SSFUSG0M
020900     10 LINK-MODE                PIC X(01).                         SSFUSG0M
021000*       "S" = Einzel-Teilnehmer, "A" = alle Teilnehmer je Monat     SSFUSG0M
021100     10 LINK-MSISDN-FILTER       PIC X(11).                         SSFUSG0M
021200     10 LINK-MONTH-FILTER        PIC X(06).                         SSFUSG0M
021300*       CCYYMM - bei Modus A zwingend, bei Modus S optional         SSFUSG0M
021400     10 LINK-MONTH-PRESENT       PIC X(01).                         SSFUSG0M
021500     10 LINK-IN-CDR.                                                SSFUSG0M
021600        15 LINK-IN-CALL-TYPE     PIC X(02).                         SSFUSG0M
021700           88 LINK-TYPE-ONE-ORIGINATED   VALUE "01".                SSFUSG0M
021800           88 LINK-TYPE-TWO-ORIGINATED   VALUE "02".                SSFUSG0M
021900        15 LINK-IN-PHONE-ONE     PIC X(11).                         SSFUSG0M
022000        15 LINK-IN-PHONE-TWO     PIC X(11).                         SSFUSG0M
022100        15 LINK-IN-START-CCYYMMDD    PIC 9(08).                     SSFUSG0M
022200        15 LINK-IN-START-YMD REDEFINES LINK-IN-START-CCYYMMDD.      SSFUSG0M
022300           20 LINK-IN-START-CCYY    PIC 9(04).                      SSFUSG0M
022400           20 LINK-IN-START-MM      PIC 9(02).                      SSFUSG0M
022500           20 LINK-IN-START-DD      PIC 9(02).                      SSFUSG0M
022600        15 LINK-IN-START-HHMMSS     PIC 9(06).                      SSFUSG0M
022700        15 LINK-IN-START-HMS REDEFINES LINK-IN-START-HHMMSS.        SSFUSG0M
022800           20 LINK-IN-START-HH      PIC 9(02).                      SSFUSG0M
022900           20 LINK-IN-START-MN      PIC 9(02).                      SSFUSG0M
023000           20 LINK-IN-START-SS      PIC 9(02).                      SSFUSG0M
023100        15 LINK-IN-END-CCYYMMDD     PIC 9(08).                      SSFUSG0M
023200        15 LINK-IN-END-YMD REDEFINES LINK-IN-END-CCYYMMDD.          SSFUSG0M
023300           20 LINK-IN-END-CCYY      PIC 9(04).                      SSFUSG0M
023400           20 LINK-IN-END-MM        PIC 9(02).                      SSFUSG0M
023500           20 LINK-IN-END-DD        PIC 9(02).                      SSFUSG0M
023600        15 LINK-IN-END-HHMMSS       PIC 9(06).                      SSFUSG0M
023700        15 LINK-IN-END-HMS REDEFINES LINK-IN-END-HHMMSS.            SSFUSG0M
023800           20 LINK-IN-END-HH        PIC 9(02).                      SSFUSG0M
023900           20 LINK-IN-END-MN        PIC 9(02).                      SSFUSG0M
024000           20 LINK-IN-END-SS        PIC 9(02).                      SSFUSG0M
024100     10 LINK-OUT-UDR.                                               SSFUSG0M
024200        15 LINK-OUT-MSISDN              PIC X(11).                  SSFUSG0M
024300        15 LINK-OUT-INCOMING-HOURS      PIC 9(04).                  SSFUSG0M
024400        15 LINK-OUT-INCOMING-MINUTES    PIC 9(02).                  SSFUSG0M
024500        15 LINK-OUT-INCOMING-SECONDS    PIC 9(02).                  SSFUSG0M
024600        15 LINK-OUT-OUTGOING-HOURS      PIC 9(04).                  SSFUSG0M
024700        15 LINK-OUT-OUTGOING-MINUTES    PIC 9(02).                  SSFUSG0M
024800        15 LINK-OUT-OUTGOING-SECONDS    PIC 9(02).                  SSFUSG0M
024900     10 LINK-EOT                  PIC X(01).                        SSFUSG0M
025000*       "Y" = keine weitere Zeile mehr vorhanden (nach GR)          SSFUSG0M
025100                                                                    SSFUSG0M
025200 PROCEDURE DIVISION USING LINK-REC.                                 SSFUSG0M
025300******************************************************************  SSFUSG0M
025400* Steuerungs-Section                                                SSFUSG0M
025500******************************************************************  SSFUSG0M
025600 A100-STEUERUNG SECTION.                                            SSFUSG0M
025700 A100-00.                                                           SSFUSG0M
025800     EVALUATE LINK-CMD                                              SSFUSG0M
025900        WHEN "IN"     PERFORM C000-INIT                             SSFUSG0M
026000        WHEN "PR"     PERFORM C200-CLASSIFY-AND-ADD                 SSFUSG0M
026100        WHEN "GR"     PERFORM C310-GET-NEXT-ROW                     SSFUSG0M
026200        WHEN OTHER    DISPLAY "Falsches Kommando fuer ",            SSFUSG0M
026300                              K-MODUL, ": ", LINK-CMD               SSFUSG0M
026400                      MOVE 9999 TO LINK-RC                          SSFUSG0M
026500     END-EVALUATE                                                   SSFUSG0M
026600     EXIT PROGRAM                                                   SSFUSG0M
026700     .                                                              SSFUSG0M
026800 A100-99.                                                           SSFUSG0M
026900     EXIT.                                                          SSFUSG0M
027000                                                                    SSFUSG0M
027100******************************************************************  SSFUSG0M
027200* Initialisierung: Selektionsparameter uebernehmen, Tabelle leeren  SSFUSG0M
027300******************************************************************  SSFUSG0M
027400 C000-INIT SECTION.                                                 SSFUSG0M
027500 C000-00.                                                           SSFUSG0M
027600     MOVE ZERO TO LINK-RC                                           SSFUSG0M
027700     MOVE ZERO TO C4-TAB-COUNT                                      SSFUSG0M
027800     MOVE ZERO TO C4-GET-IDX                                        SSFUSG0M
027900     MOVE LINK-MODE TO W-MODE                                       SSFUSG0M
028000                                                                    SSFUSG0M
028100     IF W-MODE = "S"                                                SSFUSG0M
028200        PERFORM C100-VALIDATE-MSISDN                                SSFUSG0M
028300        IF PRG-ABBRUCH                                              SSFUSG0M
028400           MOVE 2 TO LINK-RC                                        SSFUSG0M
028500           EXIT SECTION                                             SSFUSG0M
028600        END-IF                                                      SSFUSG0M
028700     END-IF                                                         SSFUSG0M
028800                                                                    SSFUSG0M
028900     IF LINK-MONTH-PRESENT = "Y"                                    SSFUSG0M
029000        PERFORM C110-BUILD-MONTH-WINDOW                             SSFUSG0M
029100     END-IF                                                         SSFUSG0M
029200     .                                                              SSFUSG0M
029300 C000-99.                                                           SSFUSG0M
029400     EXIT.                                                          SSFUSG0M
029500                                                                    SSFUSG0M
029600******************************************************************  SSFUSG0M
029700* MSISDN-Pruefung: gueltig, wenn genau 11 Stellen belegt sind       SSFUSG0M
029800* (Auftrag SSFNEW-204 - Pruefung vor die Akkumulation gezogen)      SSFUSG0M
029900******************************************************************  SSFUSG0M
030000 C100-VALIDATE-MSISDN SECTION.                                      SSFUSG0M
030100 C100-00.                                                           SSFUSG0M
030200     IF LINK-MSISDN-FILTER = SPACES                                 SSFUSG0M
030300     OR LINK-MSISDN-FILTER (11:1) = SPACE                           SSFUSG0M
030400        DISPLAY "SSFUSG0M: MSISDN nicht 11-stellig - ",             SSFUSG0M
030500                LINK-MSISDN-FILTER                                  SSFUSG0M
030600        SET PRG-ABBRUCH TO TRUE                                     SSFUSG0M
030700     END-IF                                                         SSFUSG0M
030800     .                                                              SSFUSG0M
030900 C100-99.                                                           SSFUSG0M
031000     EXIT.                                                          SSFUSG0M
031100                                                                    SSFUSG0M
031200******************************************************************  SSFUSG0M
031300* Monatsfenster aus dem CCYYMM-Filter aufbauen                      SSFUSG0M
031400******************************************************************  SSFUSG0M
031500 C110-BUILD-MONTH-WINDOW SECTION.                                   SSFUSG0M
031600 C110-00.                                                           SSFUSG0M
031700     MOVE LINK-MONTH-FILTER TO W-MONTH-CCYYMM                       SSFUSG0M
031800     .                                                              SSFUSG0M
031900 C110-99.                                                           SSFUSG0M
032000     EXIT.                                                          SSFUSG0M
032100                                                                    SSFUSG0M
032200******************************************************************  SSFUSG0M
032300* Klassifizieren und Kumulieren eines CDR-Satzes                    SSFUSG0M
032400******************************************************************  SSFUSG0M
032500 C200-CLASSIFY-AND-ADD SECTION.                                     SSFUSG0M
032600 C200-00.                                                           SSFUSG0M
032700     MOVE ZERO TO LINK-RC                                           SSFUSG0M
032800     MOVE "Y"  TO W-IN-MONTH                                        SSFUSG0M
032900                                                                    SSFUSG0M
033000     IF LINK-MONTH-PRESENT = "Y"                                    SSFUSG0M
033100        COMPUTE W-CDR-CCYYMM = LINK-IN-START-CCYYMMDD / 100         SSFUSG0M
033200        IF W-CDR-CCYYMM NOT = W-MONTH-CCYYMM                        SSFUSG0M
033300           MOVE "N" TO W-IN-MONTH                                   SSFUSG0M
033400        END-IF                                                      SSFUSG0M
033500     END-IF                                                         SSFUSG0M
033600                                                                    SSFUSG0M
033700     IF W-IN-MONTH = "Y"                                            SSFUSG0M
033800        IF W-MODE = "S"                                             SSFUSG0M
033900           PERFORM C201-CLASSIFY-SINGLE                             SSFUSG0M
034000        ELSE                                                        SSFUSG0M
034100           PERFORM C202-CLASSIFY-ALL                                SSFUSG0M
034200        END-IF                                                      SSFUSG0M
034300     END-IF                                                         SSFUSG0M
034400     .                                                              SSFUSG0M
034500 C200-99.                                                           SSFUSG0M
034600     EXIT.                                                          SSFUSG0M
034700                                                                    SSFUSG0M
034800******************************************************************  SSFUSG0M
034900* Modus S: nur kumulieren, wenn der gesuchte MSISDN an diesem       SSFUSG0M
035000* Gespraech beteiligt ist                                           SSFUSG0M
035100******************************************************************  SSFUSG0M
035200 C201-CLASSIFY-SINGLE SECTION.                                      SSFUSG0M
035300 C201-00.                                                           SSFUSG0M
035400     IF LINK-IN-PHONE-ONE = LINK-MSISDN-FILTER                      SSFUSG0M
035500     OR LINK-IN-PHONE-TWO = LINK-MSISDN-FILTER                      SSFUSG0M
035600        PERFORM C220-ELAPSED-SECONDS                                SSFUSG0M
035700        IF LINK-IN-PHONE-ONE = LINK-MSISDN-FILTER                   SSFUSG0M
035800           MOVE "1" TO W-PARTY                                      SSFUSG0M
035900        ELSE                                                        SSFUSG0M
036000           MOVE "2" TO W-PARTY                                      SSFUSG0M
036100        END-IF                                                      SSFUSG0M
036200        MOVE LINK-MSISDN-FILTER TO W-PARTY-MSISDN                   SSFUSG0M
036300        PERFORM C210-CREDIT-PARTY                                   SSFUSG0M
036400     END-IF                                                         SSFUSG0M
036500     .                                                              SSFUSG0M
036600 C201-99.                                                           SSFUSG0M
036700     EXIT.                                                          SSFUSG0M
036800                                                                    SSFUSG0M
036900******************************************************************  SSFUSG0M
037000* Modus A: beide Gespraechspartner werden unabhaengig kumuliert     SSFUSG0M
037100* (Auftrag SSFNEW-118)                                              SSFUSG0M
037200******************************************************************  SSFUSG0M
037300 C202-CLASSIFY-ALL SECTION.                                         SSFUSG0M
037400 C202-00.                                                           SSFUSG0M
037500     PERFORM C220-ELAPSED-SECONDS                                   SSFUSG0M
037600                                                                    SSFUSG0M
037700     MOVE "1"                TO W-PARTY                             SSFUSG0M
037800     MOVE LINK-IN-PHONE-ONE  TO W-PARTY-MSISDN                      SSFUSG0M
037900     PERFORM C210-CREDIT-PARTY                                      SSFUSG0M
038000                                                                    SSFUSG0M
038100     MOVE "2"                TO W-PARTY                             SSFUSG0M
038200     MOVE LINK-IN-PHONE-TWO  TO W-PARTY-MSISDN                      SSFUSG0M
038300     PERFORM C210-CREDIT-PARTY                                      SSFUSG0M
038400     .                                                              SSFUSG0M
038500 C202-99.                                                           SSFUSG0M
038600     EXIT.                                                          SSFUSG0M
038700                                                                    SSFUSG0M
038800******************************************************************  SSFUSG0M
038900* Gespraechsdauer der Partei W-PARTY-MSISDN gutschreiben            SSFUSG0M
039000******************************************************************  SSFUSG0M
039100 C210-CREDIT-PARTY SECTION.                                         SSFUSG0M
039200 C210-00.                                                           SSFUSG0M
039300     PERFORM C215-CLASSIFY-LEG                                      SSFUSG0M
039400                                                                    SSFUSG0M
039500     MOVE W-PARTY-MSISDN TO W-SEARCH-MSISDN                         SSFUSG0M
039600     PERFORM C300-FIND-OR-ADD-ROW                                   SSFUSG0M
039700                                                                    SSFUSG0M
039800     IF W-DIR-INCOMING                                              SSFUSG0M
039900        ADD C18-ELAPSED-SECS TO TAB-INCOMING-SECS (TAB-IDX)         SSFUSG0M
040000     ELSE                                                           SSFUSG0M
040100        ADD C18-ELAPSED-SECS TO TAB-OUTGOING-SECS (TAB-IDX)         SSFUSG0M
040200     END-IF                                                         SSFUSG0M
040300     .                                                              SSFUSG0M
040400 C210-99.                                                           SSFUSG0M
040500     EXIT.                                                          SSFUSG0M
040600                                                                    SSFUSG0M
040700******************************************************************  SSFUSG0M
040800* Richtung des Beins von W-PARTY aus gesehen bestimmen:             SSFUSG0M
040900* CALL-TYPE "01" = PHONE-ONE hat aufgebaut (originated),            SSFUSG0M
041000* CALL-TYPE "02" = PHONE-TWO hat aufgebaut                          SSFUSG0M
041100******************************************************************  SSFUSG0M
041200 C215-CLASSIFY-LEG SECTION.                                         SSFUSG0M
041300 C215-00.                                                           SSFUSG0M
041400     IF LINK-TYPE-ONE-ORIGINATED                                    SSFUSG0M
041500        IF W-PARTY = "1"                                            SSFUSG0M
041600           MOVE "O" TO W-DIRECTION                                  SSFUSG0M
041700        ELSE                                                        SSFUSG0M
041800           MOVE "I" TO W-DIRECTION                                  SSFUSG0M
041900        END-IF                                                      SSFUSG0M
042000     ELSE                                                           SSFUSG0M
042100        IF W-PARTY = "1"                                            SSFUSG0M
042200           MOVE "I" TO W-DIRECTION                                  SSFUSG0M
042300        ELSE                                                        SSFUSG0M
042400           MOVE "O" TO W-DIRECTION                                  SSFUSG0M
042500        END-IF                                                      SSFUSG0M
042600     END-IF                                                         SSFUSG0M
042700     .                                                              SSFUSG0M
042800 C215-99.                                                           SSFUSG0M
042900     EXIT.                                                          SSFUSG0M
043000                                                                    SSFUSG0M
043100******************************************************************  SSFUSG0M
043200* Gespraechsdauer = END-Zeitstempel minus START-Zeitstempel, in     SSFUSG0M
043300* ganzen Sekunden (Julian-Tageszaehler + Sekunden-des-Tages)        SSFUSG0M
043400******************************************************************  SSFUSG0M
043500 C220-ELAPSED-SECONDS SECTION.                                      SSFUSG0M
043600 C220-00.                                                           SSFUSG0M
043700     MOVE LINK-IN-START-CCYY TO W-JD-CCYY                           SSFUSG0M
043800     MOVE LINK-IN-START-MM   TO W-JD-MM                             SSFUSG0M
043900     MOVE LINK-IN-START-DD   TO W-JD-DD                             SSFUSG0M
044000     PERFORM C221-JULIAN-DAY                                        SSFUSG0M
044100     MOVE W-JD-RESULT TO C9-START-JDN                               SSFUSG0M
044200     COMPUTE C18-START-TOTAL-SECS =                                 SSFUSG0M
044300             (C9-START-JDN * 86400)                                 SSFUSG0M
044400           + (LINK-IN-START-HH * 3600)                              SSFUSG0M
044500           + (LINK-IN-START-MN * 60)                                SSFUSG0M
044600           +  LINK-IN-START-SS                                      SSFUSG0M
044700                                                                    SSFUSG0M
044800     MOVE LINK-IN-END-CCYY TO W-JD-CCYY                             SSFUSG0M
044900     MOVE LINK-IN-END-MM   TO W-JD-MM                               SSFUSG0M
045000     MOVE LINK-IN-END-DD   TO W-JD-DD                               SSFUSG0M
045100     PERFORM C221-JULIAN-DAY                                        SSFUSG0M
045200     MOVE W-JD-RESULT TO C9-END-JDN                                 SSFUSG0M
045300     COMPUTE C18-END-TOTAL-SECS =                                   SSFUSG0M
045400             (C9-END-JDN * 86400)                                   SSFUSG0M
045500           + (LINK-IN-END-HH * 3600)                                SSFUSG0M
045600           + (LINK-IN-END-MN * 60)                                  SSFUSG0M
045700           +  LINK-IN-END-SS                                        SSFUSG0M
045800                                                                    SSFUSG0M
045900     COMPUTE C18-ELAPSED-SECS =                                     SSFUSG0M
046000             C18-END-TOTAL-SECS - C18-START-TOTAL-SECS              SSFUSG0M
046100     .                                                              SSFUSG0M
046200 C220-99.                                                           SSFUSG0M
046300     EXIT.                                                          SSFUSG0M
046400                                                                    SSFUSG0M
046500******************************************************************  SSFUSG0M
046600* Julian-Tageszaehler (Fliegel/Van Flandern), reine Ganzzahl-       SSFUSG0M
046700* Arithmetik - intrinsische FUNCTIONs stehen auf diesem Compiler    SSFUSG0M
046800* nicht zur Verfuegung (Auftrag SSFNEW-... Jahr-2000-Umstellung,    SSFUSG0M
046900* siehe G.02.00 im Changelog oben)                                  SSFUSG0M
047000******************************************************************  SSFUSG0M
047100 C221-JULIAN-DAY SECTION.                                           SSFUSG0M
047200 C221-00.                                                           SSFUSG0M
047300     COMPUTE C9-JDN-A = (14 - W-JD-MM) / 12                         SSFUSG0M
047400     COMPUTE C9-JDN-Y = W-JD-CCYY + 4800 - C9-JDN-A                 SSFUSG0M
047500     COMPUTE C9-JDN-M = W-JD-MM + (12 * C9-JDN-A) - 3               SSFUSG0M
047600                                                                    SSFUSG0M
047700     COMPUTE C9-JDN-T1 = ((153 * C9-JDN-M) + 2) / 5                 SSFUSG0M
047800     COMPUTE C9-JDN-T2 = C9-JDN-Y / 4                               SSFUSG0M
047900     COMPUTE C9-JDN-T3 = C9-JDN-Y / 100                             SSFUSG0M
048000     COMPUTE C9-JDN-T4 = C9-JDN-Y / 400                             SSFUSG0M
048100                                                                    SSFUSG0M
048200     COMPUTE C9-JDN-RESULT =                                        SSFUSG0M
048300               W-JD-DD + C9-JDN-T1 + (365 * C9-JDN-Y)               SSFUSG0M
048400             + C9-JDN-T2 - C9-JDN-T3 + C9-JDN-T4 - 32045            SSFUSG0M
048500                                                                    SSFUSG0M
048600     MOVE C9-JDN-RESULT TO W-JD-RESULT                              SSFUSG0M
048700     .                                                              SSFUSG0M
048800 C221-99.                                                           SSFUSG0M
048900     EXIT.                                                          SSFUSG0M
049000                                                                    SSFUSG0M
049100******************************************************************  SSFUSG0M
049200* Sekunden in Std/Min/Sek zerlegen (Ganzzahldivision, kein Runden,  SSFUSG0M
049300* Stunden nicht auf 24 begrenzt)                                    SSFUSG0M
049400******************************************************************  SSFUSG0M
049500 C230-SPLIT-HMS SECTION.                                            SSFUSG0M
049600 C230-00.                                                           SSFUSG0M
049700     COMPUTE C9-SPLIT-HOURS = C9-SPLIT-SECS / 3600                  SSFUSG0M
049800     COMPUTE C4-SPLIT-MINUTES =                                     SSFUSG0M
049900             (C9-SPLIT-SECS - (C9-SPLIT-HOURS * 3600)) / 60         SSFUSG0M
050000     COMPUTE C4-SPLIT-SECONDS =                                     SSFUSG0M
050100               C9-SPLIT-SECS                                        SSFUSG0M
050200             - (C9-SPLIT-HOURS * 3600)                              SSFUSG0M
050300             - (C4-SPLIT-MINUTES * 60)                              SSFUSG0M
050400     .                                                              SSFUSG0M
050500 C230-99.                                                           SSFUSG0M
050600     EXIT.                                                          SSFUSG0M
050700                                                                    SSFUSG0M
050800******************************************************************  SSFUSG0M
050900* Zeile fuer W-SEARCH-MSISDN in der Akkumulatortabelle suchen,      SSFUSG0M
051000* bei Nichtfund neu anlegen (Auftrag SSFNEW-071/SSFNEW-118)         SSFUSG0M
051100******************************************************************  SSFUSG0M
051200 C300-FIND-OR-ADD-ROW SECTION.                                      SSFUSG0M
051300 C300-00.                                                           SSFUSG0M
051400     SET ROW-NOT-FOUND TO TRUE                                      SSFUSG0M
051500     IF C4-TAB-COUNT > ZERO                                         SSFUSG0M
051600        SET TAB-IDX TO 1                                            SSFUSG0M
051700        SEARCH UDR-ACCUM-ROW                                        SSFUSG0M
051800           AT END CONTINUE                                          SSFUSG0M
051900           WHEN TAB-MSISDN (TAB-IDX) = W-SEARCH-MSISDN              SSFUSG0M
052000                SET ROW-FOUND TO TRUE                               SSFUSG0M
052100        END-SEARCH                                                  SSFUSG0M
052200     END-IF                                                         SSFUSG0M
052300                                                                    SSFUSG0M
052400     IF ROW-NOT-FOUND                                               SSFUSG0M
052500        PERFORM C305-00 THRU C305-99                                SSFUSG0M
052600     END-IF                                                         SSFUSG0M
052700     .                                                              SSFUSG0M
052800 C300-99.                                                           SSFUSG0M
052900     EXIT.                                                          SSFUSG0M
053000                                                                    SSFUSG0M
053100******************************************************************  SSFUSG0M
053200* Neue Zeile in die Akkumulatortabelle einfuegen, sofern noch       SSFUSG0M
053300* Platz ist; sonst Warnmeldung ueber ZEILE ausgeben (Auftrag        SSFUSG0M
053400* SSFNEW-071)                                                       SSFUSG0M
053500******************************************************************  SSFUSG0M
053600 C305-ADD-NEW-ROW SECTION.                                          SSFUSG0M
053700 C305-00.                                                           SSFUSG0M
053800     IF C4-TAB-COUNT < C4-TAB-MAX                                   SSFUSG0M
053900        GO TO C305-INSERT                                           SSFUSG0M
054000     END-IF                                                         SSFUSG0M
054100                                                                    SSFUSG0M
054200     STRING "SSFUSG0M: Tabelle voll bei " DELIMITED BY SIZE,        SSFUSG0M
054300            C4-TAB-MAX                    DELIMITED BY SIZE,        SSFUSG0M
054400            " Zeilen - MSISDN uebergangen: " DELIMITED BY SIZE,     SSFUSG0M
054500            W-SEARCH-MSISDN               DELIMITED BY SIZE         SSFUSG0M
054600     INTO   ZEILE                                                   SSFUSG0M
054700     DISPLAY ZEILE                                                  SSFUSG0M
054800     GO TO C305-99.                                                 SSFUSG0M
054900                                                                    SSFUSG0M
055000 C305-INSERT.                                                       SSFUSG0M
055100     ADD 1 TO C4-TAB-COUNT                                          SSFUSG0M
055200     SET TAB-IDX TO C4-TAB-COUNT                                    SSFUSG0M
055300     MOVE W-SEARCH-MSISDN TO TAB-MSISDN (TAB-IDX)                   SSFUSG0M
055400     MOVE ZERO TO TAB-INCOMING-SECS (TAB-IDX)                       SSFUSG0M
055500     MOVE ZERO TO TAB-OUTGOING-SECS (TAB-IDX)                       SSFUSG0M
055600     .                                                              SSFUSG0M
055700 C305-99.                                                           SSFUSG0M
055800     EXIT.                                                          SSFUSG0M
055900                                                                    SSFUSG0M
056000******************************************************************  SSFUSG0M
056100* Naechste Ergebniszeile fuer den Treiber herausgeben               SSFUSG0M
056200******************************************************************  SSFUSG0M
056300 C310-GET-NEXT-ROW SECTION.                                         SSFUSG0M
056400 C310-00.                                                           SSFUSG0M
056500     ADD 1 TO C4-GET-IDX                                            SSFUSG0M
056600     IF C4-GET-IDX > C4-TAB-COUNT                                   SSFUSG0M
056700        MOVE "Y" TO LINK-EOT                                        SSFUSG0M
056800        IF C4-GET-IDX = 1                                           SSFUSG0M
056900           MOVE 1 TO LINK-RC                                        SSFUSG0M
057000        ELSE                                                        SSFUSG0M
057100           MOVE ZERO TO LINK-RC                                     SSFUSG0M
057200        END-IF                                                      SSFUSG0M
057300     ELSE                                                           SSFUSG0M
057400        MOVE "N" TO LINK-EOT                                        SSFUSG0M
057500        MOVE ZERO TO LINK-RC                                        SSFUSG0M
057600        MOVE TAB-MSISDN (C4-GET-IDX) TO LINK-OUT-MSISDN             SSFUSG0M
057700                                                                    SSFUSG0M
057800        MOVE TAB-INCOMING-SECS (C4-GET-IDX) TO C9-SPLIT-SECS        SSFUSG0M
057900        PERFORM C230-SPLIT-HMS                                      SSFUSG0M
058000        MOVE C9-SPLIT-HOURS   TO LINK-OUT-INCOMING-HOURS            SSFUSG0M
058100        MOVE C4-SPLIT-MINUTES TO LINK-OUT-INCOMING-MINUTES          SSFUSG0M
058200        MOVE C4-SPLIT-SECONDS TO LINK-OUT-INCOMING-SECONDS          SSFUSG0M
058300                                                                    SSFUSG0M
058400        MOVE TAB-OUTGOING-SECS (C4-GET-IDX) TO C9-SPLIT-SECS        SSFUSG0M
058500        PERFORM C230-SPLIT-HMS                                      SSFUSG0M
058600        MOVE C9-SPLIT-HOURS   TO LINK-OUT-OUTGOING-HOURS            SSFUSG0M
058700        MOVE C4-SPLIT-MINUTES TO LINK-OUT-OUTGOING-MINUTES          SSFUSG0M
058800        MOVE C4-SPLIT-SECONDS TO LINK-OUT-OUTGOING-SECONDS          SSFUSG0M
058900     END-IF                                                         SSFUSG0M
059000     .                                                              SSFUSG0M
059100 C310-99.                                                           SSFUSG0M
059200     EXIT.                                                          SSFUSG0M
059300                                                                    SSFUSG0M
059400******************************************************************  SSFUSG0M
059500* Ende Source-Programm                                              SSFUSG0M
059600******************************************************************  SSFUSG0M
